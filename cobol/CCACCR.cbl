000100**************************************************************
000200*  CHANGE LOG
000300*  ------------------------------------------------------------
000400*  01/09/90  CMR  0002  ORIGINAL WRITTEN.  MONTHLY INTEREST RUN   CMR0002
000500*                       FOR CREDIT CARD ACCOUNTS, MODELED ON THE  CMR0002
000600*                       "EJECUTAR TRANSFERENCIAS PENDIENTES"      CMR0002
000700*                       BATCH JOB.                                CMR0002
000800*  02/18/94  JLP  0059  CARD FILE CONVERTED TO INDEXED VSAM-      JLP0059
000900*                       STYLE ORGANIZATION.  KEY IS CARD-NUMBER.  JLP0059
001000*  11/02/97  RTV  0079  SKIP-IF-NO-DEBT RULE ADDED SO OVERPAID    RTV0079
001100*                       ACCOUNTS STOP ACCRUING INTEREST.          RTV0079
001200*  01/06/99  RTV  0088  Y2K.  CARD-EXPIRY-DATE AND TIMESTAMPS     RTV0088
001300*                       WIDENED TO CCYYMMDD / CCYYMMDDHHMMSS.     RTV0088
001400*  06/21/99  RTV  0091  Y2K SIGN-OFF.  NO WINDOWING LOGIC LEFT.   RTV0091
001500*  05/14/04  MHS  0112  MONTHLY-RATE DIVISION WIDENED TO 10       MHS0112
001600*                       DECIMAL PLACES.  AUDIT FOUND THE OLD      MHS0112
001700*                       4-DECIMAL RATE UNDER-ACCRUING ON LARGE    MHS0112
001800*                       BALANCES BY A FEW CENTS A YEAR.           MHS0112
001900*  09/20/08  MHS  0126  RUN SUMMARY NOW COUNTS SKIPPED RECORDS    MHS0126
002000*                       SEPARATELY FROM ACCRUED RECORDS.          MHS0126
002100*  02/02/13  DQO  0148  TICKET UB-2013-032.  REWRITE FAILURE NO   DQO0148
002200*                       LONGER ABORTS THE WHOLE RUN -- LOGS AND   DQO0148
002300*                       CONTINUES TO THE NEXT CARD.               DQO0148
002400*  08/27/20  KAS  0179  TICKET UB-2020-903.  RUN DATE ADDED TO    KAS0179
002500*                       THE SUMMARY DISPLAY FOR THE OPERATOR LOG. KAS0179
002600*  05/03/21  KAS  0186  TICKET UB-2021-057.  SPECIAL-NAMES        KAS0186
002700*                       CLEANED UP THE SAME WAY AS THE POSTING    KAS0186
002800*                       PROGRAMS -- DROPPED THE UNUSED PRINTER    KAS0186
002900*                       CHANNEL AND DIGIT-CLASS CLAUSES (THIS     KAS0186
003000*                       PROGRAM HAS NO PRINT FILE, ONLY THE       KAS0186
003100*                       OPERATOR-LOG DISPLAY BELOW), WIRED        KAS0186
003200*                       UPSI-0 TO A REAL PER-CARD TEST-RUN TRACE. KAS0186
003300**************************************************************
003400*  THIS PROGRAM RUNS THE MONTHLY INTEREST-ACCRUAL BATCH JOB
003500*  AGAINST EVERY CREDIT-CARD ACCOUNT ON FILE, POSTING INTEREST
003600*  AND ROLLING UP TOTAL-DEBT ON EACH ONE IN TURN.  RUN FROM
003700*  JCL ON THE 1ST OF THE MONTH -- THE SCHEDULE ITSELF IS NOT
003800*  THIS PROGRAM'S CONCERN.
003900*
004000*  UNLIKE CARDVAL/CCPOST/XFERPST, THIS IS NOT A CALLED
004100*  SUBPROGRAM -- IT IS THE STAND-ALONE BATCH STEP ITSELF, RUN
004200*  ONCE A MONTH AGAINST EVERY ROW ON THE CARDS FILE.  IT
004300*  STOPS RUN AT THE END RATHER THAN GOBACK.
004400**************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. CCACCR.
004700 AUTHOR.     C. MORENO.
004800 INSTALLATION. UNIZARBANK DATA CENTER.
004900 DATE-WRITTEN. 01/09/1990.
005000 DATE-COMPILED.
005100 SECURITY.   UNIZARBANK INTERNAL USE ONLY.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700*  SEE CARDVAL FOR THE RATIONALE ON THIS SPECIAL-NAMES CLAUSE
005800*  -- SAME UPSI-0 TEST-RUN SWITCH, USED HERE TO TRACE EACH
005900*  CARD'S ACCRUAL DURING A PARALLEL TEST RUN OF THE MONTHLY
006000*  JOB WITHOUT FLOODING THE OPERATOR LOG IN PRODUCTION.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON STATUS IS UB-TEST-RUN
006300     UPSI-0 OFF STATUS IS UB-PRODUCTION-RUN.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CARDS ASSIGN TO DISK
006800         ORGANIZATION IS INDEXED
006900         ACCESS MODE IS DYNAMIC
007000         RECORD KEY IS CARD-NUMBER
007100         FILE STATUS IS FS-CARDS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*  CARD-FILE-REC / CREDIT-CARD-FILE-REC -- SAME 91-BYTE
007600*  LAYOUT AS THE POSTING PROGRAMS.  THIS PROGRAM OPENS I-O
007700*  AND WALKS THE WHOLE FILE SEQUENTIALLY (ACCESS MODE STAYS
007800*  DYNAMIC SO A FUTURE ENHANCEMENT COULD KEY DIRECTLY TO A
007900*  SINGLE CARD, BUT TODAY IT ALWAYS READS NEXT).
008000 FD  CARDS
008100     LABEL RECORD STANDARD.
008200 01  CARD-FILE-REC.
008300     05  CARD-NUMBER              PIC X(16).
008400     05  CARD-USER-ID             PIC 9(09).
008500     05  CARD-EXPIRY-DATE         PIC 9(08).
008600     05  CARD-BALANCE             PIC S9(11)V99 COMP-3.
008700     05  CARD-STATUS              PIC X(07).
008800     05  CARD-TYPE                PIC X(06).
008900     05  CARD-CC-FIELDS           PIC X(44).
009000     05  FILLER                   PIC X(05).
009100
009200*  CREDIT-CARD-FILE-REC -- THIS PROGRAM ONLY EVER ACCRUES
009300*  INTEREST ON CC-DEBT, THE UNPAID BORROWED PORTION -- NOT ON
009400*  CC-TOTAL-DEBT, WHICH ALSO INCLUDES INTEREST ALREADY
009500*  ACCRUED IN A PRIOR MONTH.  ACCRUING ON TOTAL-DEBT WOULD
009600*  COMPOUND INTEREST ON INTEREST, WHICH TARJETAS DOES NOT DO.
009700 01  CREDIT-CARD-FILE-REC REDEFINES CARD-FILE-REC.
009800     05  CC-CARD-NUMBER           PIC X(16).
009900     05  CC-CARD-USER-ID          PIC 9(09).
010000     05  CC-CARD-EXPIRY-DATE      PIC 9(08).
010100     05  CC-CARD-BALANCE          PIC S9(11)V99 COMP-3.
010200     05  CC-CARD-STATUS           PIC X(07).
010300     05  CC-CARD-TYPE             PIC X(06).
010400     05  CC-CREDIT-LIMIT          PIC S9(11)V99 COMP-3.
010500     05  CC-INTEREST-RATE         PIC S9(03)V9(4) COMP-3.
010600     05  CC-MIN-PAYMENT-RATE      PIC S9(03)V99 COMP-3.
010700     05  CC-GRACE-PERIOD          PIC 9(04).
010800     05  CC-TOTAL-DEBT            PIC S9(11)V99 COMP-3.
010900     05  CC-ACCRUED-INTEREST      PIC S9(11)V99 COMP-3.
011000     05  CC-DEBT                  PIC S9(11)V99 COMP-3.
011100     05  CC-PAYMENT-DUE-DATE      PIC 9(08).
011200     05  FILLER                   PIC X(05).
011300
011400 WORKING-STORAGE SECTION.
011500*  FILE-STATUS, ACCRUAL WORK FIELDS, AND THE RUN COUNTERS ARE
011600*  ALL FLAT 77-LEVEL ITEMS, THE SAME SHOP HABIT USED IN THE
011700*  ORIGINAL "EJECUTAR TRANSFERENCIAS PENDIENTES" BATCH JOB
011800*  THIS PROGRAM WAS MODELED ON.  ONLY THE DATE/TIME BLOCK
011900*  STAYS A GROUP, FOR ITS REDEFINES.
012000 77  FS-CARDS                     PIC X(02).
012100     88  FS-CARDS-OK              VALUE "00".
012200     88  FS-CARDS-EOF             VALUE "10".
012300
012400 01  WS-DATE-TIME-FIELDS.
012500     05  WS-CURRENT-DATE.
012600         10  WS-CURR-CCYY         PIC 9(04).
012700         10  WS-CURR-MM           PIC 9(02).
012800         10  WS-CURR-DD           PIC 9(02).
012900     05  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE
013000                                  PIC 9(08).
013100     05  WS-CURRENT-TIME.
013200         10  WS-CURR-HH           PIC 9(02).
013300         10  WS-CURR-MN           PIC 9(02).
013400         10  WS-CURR-SS           PIC 9(02).
013500         10  WS-CURR-HS           PIC 9(02).
013600     05  FILLER                   PIC X(02).
013700 01  WS-TIMESTAMP-NUM REDEFINES WS-DATE-TIME-FIELDS
013800                              PIC 9(14).
013900
014000*  ACCRUAL WORK FIELDS -- THE MONTHLY RATE IS CARRIED TO 10
014100*  DECIMAL PLACES (TICKET MHS0112) BEFORE THE FINAL /100
014200*  STEP NARROWS THE RESULT BACK TO MONEY PRECISION.
014300 77  WS-MONTHLY-RATE              PIC S9(03)V9(10) COMP-3.
014400 77  WS-INTEREST-AMT              PIC S9(11)V99 COMP-3.
014500
014600*  RUN COUNTERS FOR THE END-OF-JOB OPERATOR-LOG SUMMARY.
014700 77  WS-RECS-READ                 PIC 9(07) COMP.
014800 77  WS-RECS-ACCRUED               PIC 9(07) COMP.
014900 77  WS-RECS-SKIPPED               PIC 9(07) COMP.
015000 77  WS-TOTAL-INTEREST             PIC S9(11)V99 COMP-3.
015100
015200 PROCEDURE DIVISION.
015300
015400**************************************************************
015500*  0000-MAIN-LOGIC -- INITIALIZE, OPEN THE CARDS FILE, THEN
015600*  FALL INTO THE SEQUENTIAL READ LOOP AT 2000-READ-NEXT-CARD.
015700*  THE LOOP ITSELF DRIVES THE REST OF THE PROGRAM UNTIL AT
015800*  END, WHEN IT BRANCHES TO 9000-PRINT-RUN-SUMMARY AND
015900*  STOP RUN.
016000**************************************************************
016100 0000-MAIN-LOGIC.
016200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016300     PERFORM 1100-OPEN-CARDS THRU 1100-EXIT.
016400     GO TO 2000-READ-NEXT-CARD.
016500
016600*  1000-INITIALIZE -- ZERO THE RUN COUNTERS AND CAPTURE
016700*  TODAY'S DATE/TIME ONCE, AT THE TOP OF THE RUN, FOR USE IN
016800*  THE SUMMARY DISPLAY.
016900 1000-INITIALIZE.
017000     MOVE 0 TO WS-RECS-READ.
017100     MOVE 0 TO WS-RECS-ACCRUED.
017200     MOVE 0 TO WS-RECS-SKIPPED.
017300     MOVE 0 TO WS-TOTAL-INTEREST.
017400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
017500     ACCEPT WS-CURRENT-TIME FROM TIME.
017600     IF UB-TEST-RUN
017700         DISPLAY "CCACCR TEST-RUN TRACE -- RUN DATE="
017800             WS-CURR-DATE-NUM.
017900 1000-EXIT.
018000     EXIT.
018100
018200*  1100-OPEN-CARDS -- OPENED I-O SINCE 4000-REWRITE-CARD
018300*  UPDATES EACH ACCRUED RECORD IN PLACE.  A FAILED OPEN IS
018400*  FATAL TO THE WHOLE RUN -- THERE IS NOTHING TO ACCRUE
018500*  AGAINST WITHOUT THE CARDS FILE.
018600 1100-OPEN-CARDS.
018700     OPEN I-O CARDS.
018800     IF NOT FS-CARDS-OK
018900         DISPLAY "CCACCR-E00 CANNOT OPEN CARDS FILE STATUS "
019000                 FS-CARDS
019100         GO TO 9000-PRINT-RUN-SUMMARY.
019200 1100-EXIT.
019300     EXIT.
019400
019500**************************************************************
019600*  2000-READ-NEXT-CARD -- SEQUENTIAL SCAN OF EVERY CARD ON
019700*  FILE.  ONLY CREDIT-CARD RECORDS WITH DEBT > 0.00 GO ON TO
019800*  ACCRUAL; EVERYTHING ELSE IS COUNTED AND SKIPPED.  A DEBIT
019900*  CARD NEVER ACCRUES INTEREST -- ONLY CREDIT CARDS CARRY A
020000*  REVOLVING BALANCE UNDER THIS SYSTEM.  A CREDIT CARD WITH
020100*  DEBT PAID DOWN TO ZERO (OR OVERPAID NEGATIVE) IS SKIPPED
020200*  TOO, PER TICKET UB-1997-079 -- THERE IS NOTHING TO CHARGE
020300*  INTEREST AGAINST.
020400**************************************************************
020500 2000-READ-NEXT-CARD.
020600     READ CARDS NEXT RECORD AT END
020700         GO TO 9000-PRINT-RUN-SUMMARY.
020800     ADD 1 TO WS-RECS-READ.
020900     IF CARD-TYPE NOT = "CREDIT "
021000         GO TO 2000-READ-NEXT-CARD.
021100     IF CC-DEBT NOT > 0
021200         ADD 1 TO WS-RECS-SKIPPED
021300         GO TO 2000-READ-NEXT-CARD.
021400
021500     PERFORM 3000-ACCRUE-INTEREST THRU 3000-EXIT.
021600     PERFORM 3500-UPDATE-TOTAL-DEBT THRU 3500-EXIT.
021700     PERFORM 4000-REWRITE-CARD THRU 4000-EXIT.
021800     ADD 1 TO WS-RECS-ACCRUED.
021900     GO TO 2000-READ-NEXT-CARD.
022000 2000-EXIT.
022100     EXIT.
022200
022300**************************************************************
022400*  3000-ACCRUE-INTEREST -- MONTHLY-RATE = ANNUAL RATE / 12,
022500*  ROUNDED HALF-UP TO 10 DECIMALS.  INTEREST = DEBT TIMES
022600*  MONTHLY-RATE / 100, ROUNDED HALF-UP TO 2 DECIMALS.  THE
022700*  10-DECIMAL INTERMEDIATE PRECISION (TICKET MHS0112) MATTERS
022800*  MOST ON LARGE BALANCES -- THE OLD 4-DECIMAL RATE LOST A
022900*  FEW CENTS A YEAR PER ACCOUNT WHEN ROUNDED THAT EARLY.
023000**************************************************************
023100 3000-ACCRUE-INTEREST.
023200     COMPUTE WS-MONTHLY-RATE ROUNDED =
023300             CC-INTEREST-RATE / 12.
023400     COMPUTE WS-INTEREST-AMT ROUNDED =
023500             CC-DEBT * WS-MONTHLY-RATE / 100.
023600     ADD WS-INTEREST-AMT TO CC-ACCRUED-INTEREST.
023700     ADD WS-INTEREST-AMT TO WS-TOTAL-INTEREST.
023800 3000-EXIT.
023900     EXIT.
024000
024100**************************************************************
024200*  3500-UPDATE-TOTAL-DEBT -- TOTAL-DEBT = DEBT + ACCRUED-
024300*  INTEREST.  RUN AFTER EVERY ACCRUAL, SAME RULE CCPOST RUNS
024400*  AFTER EVERY DEPOSIT/WITHDRAW AND CCADMIN RUNS AFTER A
024500*  CREDIT-LIMIT CHANGE -- KEEP ALL THREE COPIES OF THIS
024600*  FORMULA IN SYNC.
024700**************************************************************
024800 3500-UPDATE-TOTAL-DEBT.
024900     ADD CC-DEBT CC-ACCRUED-INTEREST GIVING CC-TOTAL-DEBT.
025000 3500-EXIT.
025100     EXIT.
025200
025300*  4000-REWRITE-CARD -- WRITE BACK THE ACCRUED BALANCE.  A
025400*  REWRITE FAILURE (TICKET UB-2013-032) IS LOGGED AND THE RUN
025500*  MOVES ON TO THE NEXT CARD INSTEAD OF ABENDING -- ONE BAD
025600*  RECORD SHOULD NOT STOP INTEREST FROM POSTING FOR EVERY
025700*  OTHER CARDHOLDER THAT NIGHT.
025800 4000-REWRITE-CARD.
025900     REWRITE CARD-FILE-REC
026000         INVALID KEY
026100             DISPLAY "CCACCR-E01 REWRITE FAILED, CARD "
026200                     CARD-NUMBER.
026300 4000-EXIT.
026400     EXIT.
026500
026600**************************************************************
026700*  9000-PRINT-RUN-SUMMARY -- END-OF-RUN CONTROL TOTALS FOR THE
026800*  OPERATOR LOG (TICKET UB-2020-903 ADDED THE RUN DATE LINE).
026900*  THIS IS A DISPLAY-ONLY SUMMARY TO SYSOUT, NOT A PRINTED
027000*  REPORT -- THIS PROGRAM OWNS NO PRINTER FD, SO THERE IS NO
027100*  TOP-OF-FORM PAGE THROW TO ISSUE.
027200**************************************************************
027300 9000-PRINT-RUN-SUMMARY.
027400     CLOSE CARDS.
027500     DISPLAY "INTEREST ACCRUAL RUN COMPLETE".
027600     DISPLAY "  RUN DATE:              " WS-CURR-DATE-NUM.
027700     DISPLAY "  RECORDS READ:          " WS-RECS-READ.
027800     DISPLAY "  RECORDS ACCRUED:       " WS-RECS-ACCRUED.
027900     DISPLAY "  RECORDS SKIPPED:       " WS-RECS-SKIPPED.
028000     DISPLAY "  TOTAL INTEREST ACCRUED:" WS-TOTAL-INTEREST.
028100     STOP RUN.
