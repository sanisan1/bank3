000100**************************************************************
000200*  CHANGE LOG
000300*  ------------------------------------------------------------
000400*  06/02/89  CMR  0001  ORIGINAL WRITTEN.  CREDIT CARD POSTING    CMR0001
000500*                       SPLIT OUT OF THE PLAIN DEBIT WITHDRAW/    CMR0001
000600*                       DEPOSIT PROGRAM ONCE CREDIT ACCOUNTS      CMR0001
000700*                       WERE ADDED TO TARJETAS.                   CMR0001
000800*  09/14/90  CMR  0009  PAYMENT-AGAINST-DEBT RULE ADDED.  A       CMR0009
000900*                       DEPOSIT ON A CREDIT CARD NOW SETTLES      CMR0009
001000*                       ACCRUED INTEREST BEFORE PRINCIPAL.        CMR0009
001100*  02/18/94  JLP  0059  CARD FILE CONVERTED TO INDEXED VSAM-      JLP0059
001200*                       STYLE ORGANIZATION.  KEY IS CARD-NUMBER.  JLP0059
001300*  09/09/96  RTV  0071  LEDGER SCAN NOW USES OPEN EXTEND ON THE   RTV0071
001400*                       TRANSACTIONS FILE INSTEAD OF REWRITE.     RTV0071
001500*  01/06/99  RTV  0088  Y2K.  CARD-EXPIRY-DATE AND TIMESTAMPS     RTV0088
001600*                       WIDENED TO CCYYMMDD / CCYYMMDDHHMMSS.     RTV0088
001700*  06/21/99  RTV  0091  Y2K SIGN-OFF.  NO WINDOWING LOGIC LEFT.   RTV0091
001800*  03/11/03  MHS  0109  WITHDRAW-AGAINST-CREDIT RULE REWRITTEN.   MHS0109
001900*                       OLD LOGIC ADDED THE WHOLE WITHDRAWAL TO   MHS0109
002000*                       DEBT EVEN WHEN OWN FUNDS COVERED IT.      MHS0109
002100*  04/11/02  MHS  0103  NOTIFICATION RECORD NOW BUILT HERE AND    MHS0103
002200*                       HANDED TO NOTIFY RATHER THAN LEFT TO THE  MHS0103
002300*                       CALLER.                                   MHS0103
002400*  10/02/06  MHS  0117  ADDED LK-RETURN-CODE VALUES FOR BLOCKED   MHS0117
002500*                       (11), CLOSED (12), EXPIRED (13) SO THE    MHS0117
002600*                       CALLER CAN LOG A REASON.                  MHS0117
002700*  07/19/11  DQO  0140  REJECT WITHDRAW AMOUNT GREATER THAN       DQO0140
002800*                       BALANCE MOVED AHEAD OF THE DEBT UPDATE    DQO0140
002900*                       SO A FAILED WITHDRAW NEVER TOUCHES DEBT.  DQO0140
003000*  03/03/15  DQO  0156  TICKET UB-2015-441.  ZERO/NEGATIVE        DQO0156
003100*                       AMOUNT NOW REJECTED BEFORE THE CARD IS    DQO0156
003200*                       EVEN OPENED.                              DQO0156
003300*  08/27/20  KAS  0179  TICKET UB-2020-903.  LAST-TXN-ID SCAN     KAS0179
003400*                       NOW SKIPS CLOSED TRANSACTIONS FILE ERROR  KAS0179
003500*                       WHEN THE LEDGER DOES NOT EXIST YET.       KAS0179
003600*  02/11/21  KAS  0184  TICKET UB-2021-014.  ADDED LK-SUPPRESS-   KAS0184
003700*                       LEDGER SO XFERPST CAN DRIVE EITHER LEG    KAS0184
003800*                       OF A TRANSFER THROUGH THIS PROGRAM        KAS0184
003900*                       WITHOUT A DUPLICATE LEDGER ROW AND        KAS0184
004000*                       NOTIFY CALL -- XFERPST WRITES THE ONE     KAS0184
004100*                       TRANSFER-TYPE ROW ITSELF.  DEBT/BALANCE   KAS0184
004200*                       UPDATE AND CARD REWRITE STILL HAPPEN      KAS0184
004300*                       EITHER WAY.                               KAS0184
004400*  05/03/21  KAS  0186  TICKET UB-2021-057.  SPECIAL-NAMES        KAS0186
004500*                       CLEANED UP THE SAME WAY AS CARDVAL --     KAS0186
004600*                       DROPPED THE UNUSED PRINTER CHANNEL AND    KAS0186
004700*                       DIGIT-CLASS CLAUSES, WIRED UPSI-0 TO A    KAS0186
004800*                       REAL TEST-RUN TRACE.                      KAS0186
004900**************************************************************
005000*  THIS PROGRAM HANDLES CREDIT-CARD DEPOSITS AND WITHDRAWALS --
005100*  DEPOSIT (PAYMENT AGAINST DEBT, INTEREST FIRST THEN PRINCIPAL)
005200*  AND WITHDRAW (DRAW AGAINST CREDIT) ARITHMETIC, PLUS THE
005300*  SHARED UPDATE-TOTAL-DEBT RULE.  DEBIT-CARD ARITHMETIC LIVES
005400*  IN CARDVAL -- THIS PROGRAM REJECTS ANY CARD WHOSE CARD-TYPE
005500*  IS NOT "CREDIT ".
005600*
005700*  8000-UPDATE-TOTAL-DEBT IS THE ONE PARAGRAPH IN THIS PROGRAM
005800*  THAT OTHER PROGRAMS DEPEND ON BY CONVENTION, NOT BY CALL --
005900*  CCACCR AND CCADMIN BOTH RECOMPUTE CC-TOTAL-DEBT THE SAME WAY
006000*  (DEBT + ACCRUED-INTEREST) INLINE RATHER THAN CALLING BACK
006100*  INTO THIS PROGRAM, SO IF THE FORMULA EVER CHANGES HERE IT
006200*  MUST CHANGE IN ALL THREE PLACES.
006300**************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID. CCPOST.
006600 AUTHOR.     C. MORENO.
006700 INSTALLATION. UNIZARBANK DATA CENTER.
006800 DATE-WRITTEN. 06/02/1989.
006900 DATE-COMPILED.
007000 SECURITY.   UNIZARBANK INTERNAL USE ONLY.
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600*  SEE CARDVAL FOR THE RATIONALE ON THIS SPECIAL-NAMES CLAUSE
007700*  -- SAME UPSI-0 TEST-RUN SWITCH, SAME JCL PARM CONVENTION,
007800*  USED HERE TO TRACE EVERY CREDIT-CARD POSTING CALL DURING A
007900*  PARALLEL TEST RUN.
008000 SPECIAL-NAMES.
008100     UPSI-0 ON STATUS IS UB-TEST-RUN
008200     UPSI-0 OFF STATUS IS UB-PRODUCTION-RUN.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT CARDS ASSIGN TO DISK
008700         ORGANIZATION IS INDEXED
008800         ACCESS MODE IS DYNAMIC
008900         RECORD KEY IS CARD-NUMBER
009000         FILE STATUS IS FS-CARDS.
009100
009200     SELECT TRANSACTIONS ASSIGN TO DISK
009300         ORGANIZATION IS SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS FS-TXN.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*  CARD-FILE-REC / CREDIT-CARD-FILE-REC -- SAME 91-BYTE
010000*  PHYSICAL RECORD AS CARDVAL'S COPY (THIS SHOP KEEPS NO
010100*  COPYBOOKS -- EACH PROGRAM RESTATES ITS OWN FILE SECTION).
010200*  THIS PROGRAM WORKS ALMOST ENTIRELY THROUGH THE CC- FIELDS
010300*  BELOW SINCE IT ONLY EVER TOUCHES CREDIT CARDS.
010400 FD  CARDS
010500     LABEL RECORD STANDARD.
010600 01  CARD-FILE-REC.
010700     05  CARD-NUMBER              PIC X(16).
010800     05  CARD-USER-ID             PIC 9(09).
010900     05  CARD-EXPIRY-DATE         PIC 9(08).
011000     05  CARD-BALANCE             PIC S9(11)V99 COMP-3.
011100     05  CARD-STATUS              PIC X(07).
011200     05  CARD-TYPE                PIC X(06).
011300     05  CARD-CC-FIELDS           PIC X(44).
011400     05  FILLER                   PIC X(05).
011500
011600*  CC-CREDIT-LIMIT, CC-TOTAL-DEBT, CC-ACCRUED-INTEREST AND
011700*  CC-DEBT ARE THE FOUR FIELDS THIS PROGRAM'S ARITHMETIC
011800*  ACTUALLY MOVES.  CC-CARD-BALANCE ON A CREDIT CARD MEANS
011900*  "REMAINING CREDIT LEFT TO SPEND", NOT CASH ON DEPOSIT --
012000*  DO NOT CONFUSE IT WITH CARD-BALANCE ON A DEBIT CARD.
012100 01  CREDIT-CARD-FILE-REC REDEFINES CARD-FILE-REC.
012200     05  CC-CARD-NUMBER           PIC X(16).
012300     05  CC-CARD-USER-ID          PIC 9(09).
012400     05  CC-CARD-EXPIRY-DATE      PIC 9(08).
012500     05  CC-CARD-BALANCE          PIC S9(11)V99 COMP-3.
012600     05  CC-CARD-STATUS           PIC X(07).
012700     05  CC-CARD-TYPE             PIC X(06).
012800     05  CC-CREDIT-LIMIT          PIC S9(11)V99 COMP-3.
012900     05  CC-INTEREST-RATE         PIC S9(03)V9(4) COMP-3.
013000     05  CC-MIN-PAYMENT-RATE      PIC S9(03)V99 COMP-3.
013100     05  CC-GRACE-PERIOD          PIC 9(04).
013200     05  CC-TOTAL-DEBT            PIC S9(11)V99 COMP-3.
013300     05  CC-ACCRUED-INTEREST      PIC S9(11)V99 COMP-3.
013400     05  CC-DEBT                  PIC S9(11)V99 COMP-3.
013500     05  CC-PAYMENT-DUE-DATE      PIC 9(08).
013600     05  FILLER                   PIC X(05).
013700
013800*  TXN-FILE-REC -- SAME LEDGER LAYOUT AS EVERY OTHER PROGRAM
013900*  THAT TOUCHES THE LEDGER.  TXN-TYPE HOLDS "DEPOSIT " OR
014000*  "WITHDRAW" FOR A PLAIN CREDIT-CARD POSTING; A TRANSFER LEG
014100*  DRIVEN THROUGH XFERPST NEVER GETS HERE (LK-SUPPRESS-LEDGER
014200*  SKIPS 5000-WRITE-LEDGER-ENTRY ENTIRELY IN THAT CASE).
014300 FD  TRANSACTIONS
014400     LABEL RECORD STANDARD.
014500 01  TXN-FILE-REC.
014600     05  TXN-ID                   PIC 9(09).
014700     05  TXN-FROM-CARD            PIC X(16).
014800     05  TXN-TO-CARD              PIC X(16).
014900     05  TXN-AMOUNT               PIC S9(09)V99 COMP-3.
015000     05  TXN-TIMESTAMP            PIC 9(14).
015100     05  TXN-TYPE                 PIC X(08).
015200     05  TXN-COMMENT              PIC X(200).
015300     05  TXN-USER-ID              PIC 9(09).
015400     05  FILLER                   PIC X(02).
015500
015600 WORKING-STORAGE SECTION.
015700*  FILE-STATUS BYTES AND THE RUN'S TXN-ID SCRATCH COUNTERS
015800*  ARE FLAT 77-LEVEL ITEMS, THE SAME SHOP HABIT USED IN THE
015900*  ORIGINAL ATM FRONT-END PROGRAMS AND CARRIED FORWARD HERE.
016000 77  FS-CARDS                     PIC X(02).
016100     88  FS-CARDS-OK              VALUE "00".
016200     88  FS-CARDS-NOTFOUND        VALUE "23".
016300 77  FS-TXN                       PIC X(02).
016400     88  FS-TXN-OK                VALUE "00".
016500     88  FS-TXN-EOF               VALUE "10".
016600
016700 01  WS-DATE-TIME-FIELDS.
016800     05  WS-CURRENT-DATE.
016900         10  WS-CURR-CCYY         PIC 9(04).
017000         10  WS-CURR-MM           PIC 9(02).
017100         10  WS-CURR-DD           PIC 9(02).
017200     05  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE
017300                                  PIC 9(08).
017400     05  WS-CURRENT-TIME.
017500         10  WS-CURR-HH           PIC 9(02).
017600         10  WS-CURR-MN           PIC 9(02).
017700         10  WS-CURR-SS           PIC 9(02).
017800         10  WS-CURR-HS           PIC 9(02).
017900     05  FILLER                   PIC X(02).
018000 01  WS-TIMESTAMP-NUM REDEFINES WS-DATE-TIME-FIELDS
018100                              PIC 9(14).
018200
018300 77  WS-LAST-TXN-ID               PIC 9(09) COMP.
018400 77  WS-NEW-TXN-ID                PIC 9(09) COMP.
018500
018600*  CREDIT-POSTING WORK FIELDS -- ALSO STANDALONE 77-LEVELS,
018700*  NOT A GROUP, SINCE NOTHING EVER MOVES THEM AS A UNIT.
018800 77  WS-TO-INTEREST               PIC S9(11)V99 COMP-3.
018900 77  WS-LEFT-AMOUNT                PIC S9(11)V99 COMP-3.
019000 77  WS-AVAIL-OWN-FUNDS           PIC S9(11)V99 COMP-3.
019100 77  WS-NEW-DEBT                   PIC S9(11)V99 COMP-3.
019200
019300*  LINKAGE SECTION -- SAME SEVEN-PARAMETER CONTRACT AS
019400*  CARDVAL.  LK-SUPPRESS-LEDGER ADDED UNDER TICKET
019500*  UB-2021-014 -- SEE THE CHANGE LOG.
019600 LINKAGE SECTION.
019700 01  LK-OPERATION-TYPE            PIC X(08).
019800 01  LK-CARD-NUMBER               PIC X(16).
019900 01  LK-AMOUNT                    PIC S9(09)V99 COMP-3.
020000 01  LK-COMMENT                   PIC X(200).
020100 01  LK-USER-ID                   PIC 9(09).
020200 01  LK-RETURN-CODE               PIC X(02).
020300     88  LK-OK                    VALUE "00".
020400     88  LK-BAD-AMOUNT            VALUE "14".
020500     88  LK-CARD-NOT-FOUND        VALUE "10".
020600     88  LK-WRONG-CARD-TYPE       VALUE "20".
020700     88  LK-CARD-BLOCKED          VALUE "11".
020800     88  LK-CARD-CLOSED           VALUE "12".
020900     88  LK-CARD-EXPIRED          VALUE "13".
021000     88  LK-INSUFFICIENT-FUNDS    VALUE "15".
021100 01  LK-SUPPRESS-LEDGER           PIC X(01).
021200     88  LK-SUPPRESS-LEDGER-YES   VALUE "Y".
021300     88  LK-SUPPRESS-LEDGER-NO    VALUE "N".
021400
021500 PROCEDURE DIVISION USING LK-OPERATION-TYPE, LK-CARD-NUMBER,
021600           LK-AMOUNT, LK-COMMENT, LK-USER-ID, LK-RETURN-CODE,
021700           LK-SUPPRESS-LEDGER.
021800
021900**************************************************************
022000*  0000-MAIN-LOGIC -- THE WHOLE CREDIT-CARD POSTING RUN FOR
022100*  ONE CALL.  SAME "TEST LK-OK, GO TO THE CLOSE" FALL-THROUGH
022200*  STYLE AS CARDVAL, WITH ONE EXTRA STEP BETWEEN THE POSTING
022300*  PARAGRAPHS AND THE REWRITE: 8000-UPDATE-TOTAL-DEBT, SINCE
022400*  A CREDIT CARD'S TOTAL-DEBT FIELD HAS TO STAY IN SYNC WITH
022500*  DEBT + ACCRUED-INTEREST AFTER EVERY POSTING.
022600**************************************************************
022700 0000-MAIN-LOGIC.
022800     MOVE "00" TO LK-RETURN-CODE.
022900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
023000     ACCEPT WS-CURRENT-TIME FROM TIME.
023100
023200     IF UB-TEST-RUN
023300         DISPLAY "CCPOST TEST-RUN TRACE -- OPERATION="
023400             LK-OPERATION-TYPE " CARD=" LK-CARD-NUMBER
023500             " AMOUNT=" LK-AMOUNT " USER=" LK-USER-ID.
023600
023700     PERFORM 1000-VALIDATE-AMOUNT THRU 1000-EXIT.
023800     IF NOT LK-OK
023900         GO TO 9900-END-CALL.
024000
024100     PERFORM 1100-OPEN-CARDS THRU 1100-EXIT.
024200     PERFORM 1200-READ-CARD THRU 1200-EXIT.
024300     IF NOT LK-OK
024400         GO TO 9800-CLOSE-CARDS.
024500
024600     PERFORM 1300-VALIDATE-CARD-STATUS THRU 1300-EXIT.
024700     IF NOT LK-OK
024800         GO TO 9800-CLOSE-CARDS.
024900
025000     IF LK-OPERATION-TYPE = "DEPOSIT "
025100         PERFORM 2000-POST-CREDIT-DEPOSIT THRU 2000-EXIT
025200     ELSE
025300         PERFORM 3000-POST-CREDIT-WITHDRAW THRU 3000-EXIT.
025400
025500     IF NOT LK-OK
025600         GO TO 9800-CLOSE-CARDS.
025700
025800     PERFORM 8000-UPDATE-TOTAL-DEBT THRU 8000-EXIT.
025900     PERFORM 4000-REWRITE-CARD THRU 4000-EXIT.
026000     IF NOT LK-SUPPRESS-LEDGER-YES
026100         PERFORM 5000-WRITE-LEDGER-ENTRY THRU 5000-EXIT.
026200
026300*  9800-CLOSE-CARDS -- REACHED WHENEVER CARDS WAS OPENED,
026400*  GOOD RETURN OR BAD.  9900-END-CALL IS THE ONLY WAY OUT --
026500*  DO NOT GOBACK DIRECTLY FROM AN EARLIER PARAGRAPH.
026600 9800-CLOSE-CARDS.
026700     CLOSE CARDS.
026800
026900 9900-END-CALL.
027000     GOBACK.
027100
027200**************************************************************
027300*  1000-VALIDATE-AMOUNT -- BUSINESS RULE: AMOUNT MUST BE
027400*  GREATER THAN 0.00, ELSE REJECT THE OPERATION.  SAME RULE,
027500*  SAME RETURN CODE (14), AS THE DEBIT SIDE IN CARDVAL.
027600**************************************************************
027700 1000-VALIDATE-AMOUNT.
027800     IF LK-AMOUNT NOT > 0
027900         MOVE "14" TO LK-RETURN-CODE.
028000 1000-EXIT.
028100     EXIT.
028200
028300*  1100-OPEN-CARDS -- OPENED I-O; THE CREDIT-CARD POSTING AND
028400*  DEBT PARAGRAPHS ALL WORK AGAINST THIS ONE OPEN CARD RECORD
028500*  UNTIL 4000-REWRITE-CARD WRITES IT BACK.
028600 1100-OPEN-CARDS.
028700     OPEN I-O CARDS.
028800 1100-EXIT.
028900     EXIT.
029000
029100*  1200-READ-CARD -- KEYED READ ON CARD-NUMBER.  THE MIRROR
029200*  IMAGE OF CARDVAL'S DEBIT-ONLY CHECK: THIS PROGRAM REJECTS
029300*  ANY CARD WHOSE CARD-TYPE ISN'T "CREDIT " WITH RETURN CODE
029400*  20, SINCE DEBIT CARDS BELONG TO CARDVAL.
029500 1200-READ-CARD.
029600     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
029700     READ CARDS
029800         INVALID KEY
029900             MOVE "10" TO LK-RETURN-CODE.
030000     IF LK-OK
030100         IF CARD-TYPE NOT = "CREDIT "
030200             MOVE "20" TO LK-RETURN-CODE.
030300 1200-EXIT.
030400     EXIT.
030500
030600**************************************************************
030700*  1300-VALIDATE-CARD-STATUS -- CARD MUST NOT BE BLOCKED,
030800*  CLOSED, OR PAST ITS EXPIRY DATE.  SAME PRIORITY ORDER AS
030900*  CARDVAL SO BOTH PROGRAMS REPORT THE SAME REASON CODE FOR
031000*  THE SAME CARD CONDITION.
031100**************************************************************
031200 1300-VALIDATE-CARD-STATUS.
031300     IF CARD-STATUS = "BLOCKED"
031400         MOVE "11" TO LK-RETURN-CODE
031500     ELSE
031600     IF CARD-STATUS = "CLOSED "
031700         MOVE "12" TO LK-RETURN-CODE
031800     ELSE
031900     IF CARD-EXPIRY-DATE < WS-CURR-DATE-NUM
032000         MOVE "13" TO LK-RETURN-CODE.
032100 1300-EXIT.
032200     EXIT.
032300
032400**************************************************************
032500*  2000-POST-CREDIT-DEPOSIT -- PAYMENT AGAINST DEBT.  AMOUNT
032600*  IS APPLIED FIRST TO ACCRUED INTEREST, THEN TO PRINCIPAL.
032700*  DEBT MAY GO NEGATIVE (OVERPAYMENT) -- NO CLAMP HERE, PER
032800*  TARJETAS BUSINESS RULES.  THE ORDER (INTEREST FIRST) IS
032900*  DELIBERATE -- ADDED UNDER TICKET CMR0009 AFTER AUDIT
033000*  FLAGGED CUSTOMERS WHO PAID DOWN PRINCIPAL WHILE INTEREST
033100*  KEPT COMPOUNDING UNTOUCHED.
033200**************************************************************
033300 2000-POST-CREDIT-DEPOSIT.
033400     IF LK-AMOUNT > CC-ACCRUED-INTEREST
033500         MOVE CC-ACCRUED-INTEREST TO WS-TO-INTEREST
033600     ELSE
033700         MOVE LK-AMOUNT           TO WS-TO-INTEREST.
033800     SUBTRACT WS-TO-INTEREST FROM CC-ACCRUED-INTEREST.
033900     SUBTRACT WS-TO-INTEREST FROM LK-AMOUNT GIVING WS-LEFT-AMOUNT.
034000     IF WS-LEFT-AMOUNT > 0
034100         ADD WS-LEFT-AMOUNT      TO CC-CARD-BALANCE
034200         SUBTRACT WS-LEFT-AMOUNT FROM CC-DEBT.
034300 2000-EXIT.
034400     EXIT.
034500
034600**************************************************************
034700*  3000-POST-CREDIT-WITHDRAW -- DRAW AGAINST CREDIT.  ONLY THE
034800*  PORTION OF THE WITHDRAWAL THAT EATS INTO THE UNBORROWED
034900*  PART OF THE LIMIT BECOMES NEW DEBT (TICKET MHS0109).  THE
035000*  OLD LOGIC THIS REPLACED ADDED THE WHOLE WITHDRAWAL AMOUNT
035100*  TO DEBT EVEN WHEN THE CUSTOMER STILL HAD PLENTY OF
035200*  UNBORROWED CREDIT LEFT -- THIS VERSION ONLY DEBTS THE
035300*  SHORTFALL.
035400**************************************************************
035500 3000-POST-CREDIT-WITHDRAW.
035600     IF LK-AMOUNT > CC-CARD-BALANCE
035700         MOVE "15" TO LK-RETURN-CODE
035800         GO TO 3000-EXIT.
035900     SUBTRACT LK-AMOUNT FROM CC-CARD-BALANCE.
036000     SUBTRACT CC-DEBT FROM CC-CREDIT-LIMIT GIVING WS-AVAIL-OWN-FUNDS.
036100     IF CC-CARD-BALANCE < WS-AVAIL-OWN-FUNDS
036200         SUBTRACT CC-CARD-BALANCE FROM WS-AVAIL-OWN-FUNDS
036300             GIVING WS-NEW-DEBT
036400         ADD WS-NEW-DEBT TO CC-DEBT.
036500 3000-EXIT.
036600     EXIT.
036700
036800**************************************************************
036900*  8000-UPDATE-TOTAL-DEBT -- TOTAL-DEBT = DEBT + ACCRUED-
037000*  INTEREST.  RUN AFTER EVERY BALANCE/DEBT MUTATION IN THIS
037100*  PROGRAM.  CCACCR RECOMPUTES THE SAME FORMULA INLINE AFTER
037200*  POSTING A MONTH'S INTEREST ACCRUAL, AND CCADMIN DOES THE
037300*  SAME AFTER A CREDIT-LIMIT CHANGE -- KEEP ALL THREE IN SYNC
037400*  IF THIS FORMULA EVER CHANGES.
037500**************************************************************
037600 8000-UPDATE-TOTAL-DEBT.
037700     ADD CC-DEBT CC-ACCRUED-INTEREST GIVING CC-TOTAL-DEBT.
037800 8000-EXIT.
037900     EXIT.
038000
038100*  4000-REWRITE-CARD -- WRITES THE UPDATED CREDIT-CARD FIELDS
038200*  BACK TO THE INDEXED FILE.  RUNS EVEN WHEN LK-SUPPRESS-
038300*  LEDGER-YES IS SET -- ONLY THE LEDGER ROW/NOTIFY CALL ARE
038400*  SUPPRESSED FOR A TRANSFER LEG, NEVER THE BALANCE UPDATE.
038500 4000-REWRITE-CARD.
038600     REWRITE CARD-FILE-REC
038700         INVALID KEY
038800             MOVE "99" TO LK-RETURN-CODE.
038900 4000-EXIT.
039000     EXIT.
039100
039200**************************************************************
039300*  5000-WRITE-LEDGER-ENTRY -- APPENDS ONE TRANSACTION-RECORD
039400*  AND HANDS IT TO NOTIFY FOR THE NOTIFICATION-RECORD.  SKIPPED    KAS0184
039500*  ENTIRELY WHEN LK-SUPPRESS-LEDGER-YES (TRANSFER LEG) -- SEE      KAS0184
039600*  0000-MAIN-LOGIC.  XFERPST WRITES ITS OWN SINGLE TRANSFER-       KAS0184
039700*  TYPE ROW AND SENDS ITS OWN PAIR OF NOTIFICATIONS INSTEAD.       KAS0184
039800**************************************************************
039900 5000-WRITE-LEDGER-ENTRY.
040000     PERFORM 5100-FIND-LAST-TXN-ID THRU 5100-EXIT.
040100     ADD 1 TO WS-LAST-TXN-ID GIVING WS-NEW-TXN-ID.
040200
040300     OPEN EXTEND TRANSACTIONS.
040400     MOVE WS-NEW-TXN-ID          TO TXN-ID.
040500     IF LK-OPERATION-TYPE = "DEPOSIT "
040600         MOVE SPACES              TO TXN-FROM-CARD
040700         MOVE LK-CARD-NUMBER      TO TXN-TO-CARD
040800     ELSE
040900         MOVE LK-CARD-NUMBER      TO TXN-FROM-CARD
041000         MOVE SPACES              TO TXN-TO-CARD.
041100     MOVE LK-AMOUNT               TO TXN-AMOUNT.
041200     MOVE WS-TIMESTAMP-NUM        TO TXN-TIMESTAMP.
041300     MOVE LK-OPERATION-TYPE       TO TXN-TYPE.
041400     MOVE LK-COMMENT              TO TXN-COMMENT.
041500     MOVE LK-USER-ID              TO TXN-USER-ID.
041600     WRITE TXN-FILE-REC.
041700     CLOSE TRANSACTIONS.
041800
041900     CALL "NOTIFY" USING TXN-FILE-REC, LK-USER-ID.
042000 5000-EXIT.
042100     EXIT.
042200
042300**************************************************************
042400*  5100-FIND-LAST-TXN-ID -- SCAN THE LEDGER FOR THE HIGHEST
042500*  TXN-ID IN USE, THE SAME "READ NEXT UNTIL AT END" IDIOM USED
042600*  ELSEWHERE IN THIS SHOP FOR THE MOVEMENT-NUMBER SCAN.  A
042700*  LEDGER THAT DOESN'T EXIST YET IS NOT AN ERROR -- SEE
042800*  TICKET UB-2020-903 IN THE CHANGE LOG.
042900**************************************************************
043000 5100-FIND-LAST-TXN-ID.
043100     MOVE 0 TO WS-LAST-TXN-ID.
043200     OPEN INPUT TRANSACTIONS.
043300     IF NOT FS-TXN-OK
043400         GO TO 5100-EXIT.
043500 5110-READ-LOOP.
043600     READ TRANSACTIONS NEXT RECORD AT END GO TO 5190-DONE.
043700     IF TXN-ID > WS-LAST-TXN-ID
043800         MOVE TXN-ID TO WS-LAST-TXN-ID.
043900     GO TO 5110-READ-LOOP.
044000 5190-DONE.
044100     CLOSE TRANSACTIONS.
044200 5100-EXIT.
044300     EXIT.
