000100**************************************************************
000200*  CHANGE LOG
000300*  ------------------------------------------------------------
000400*  06/12/89  CMR  0004  ORIGINAL WRITTEN, AS PART OF THE CARD-      CMR0004
000500*                       VALIDATION AND POSTING PROGRAMS -- EACH     CMR0004
000600*                       ONE BUILT ITS OWN NOTICE TEXT INLINE.       CMR0004
000700*  04/11/02  MHS  0103  PULLED OUT OF CARDVAL AND CCPOST AND        MHS0103
000800*                       CENTRALIZED HERE SO CARDVAL, CCPOST AND     MHS0103
000900*                       XFERPST ALL FORMAT NOTICES THE SAME WAY.    MHS0103
001000*                       DATE-WRITTEN LEFT AT THE ORIGINAL 1989      MHS0103
001100*                       DATE -- THIS LOGIC IS NOT NEW, ONLY MOVED.  MHS0103
001200*  11/19/03  MHS  0110  CARD-NUMBER MASKING ADDED FOR TRANSFER      MHS0110
001300*                       NOTICES -- COMPLIANCE ASKED THAT THE        MHS0110
001400*                       COUNTERPARTY'S FULL CARD NUMBER NEVER       MHS0110
001500*                       APPEAR ON A NOTICE.                         MHS0110
001600*  01/06/99  RTV  0088  Y2K.  TIMESTAMP FIELDS WIDENED TO           RTV0088
001700*                       CCYYMMDDHHMMSS THROUGHOUT.                  RTV0088
001800*  06/21/99  RTV  0091  Y2K SIGN-OFF.  NO WINDOWING LOGIC LEFT.     RTV0091
001900*  06/07/07  DQO  0121  AMOUNT AND COMMENT SUFFIXES NOW SKIPPED     DQO0121
002000*                       CLEANLY WHEN NOT PRESENT INSTEAD OF         DQO0121
002100*                       LEAVING "(AMOUNT: 0.00)" ON THE MESSAGE.    DQO0121
002200*  02/02/13  DQO  0148  TICKET UB-2013-032.  WRITE FAILURE NOW      DQO0148
002300*                       LOGGED WITH THE ORIGINATING TRANSACTION     DQO0148
002400*                       DATE INSTEAD OF ABENDING THE CALLER.        DQO0148
002500*  08/27/20  KAS  0179  TICKET UB-2020-903.  SECOND-NOTIFICATION    KAS0179
002600*                       -FOR-RECEIVER RULE DOCUMENTED HERE --       KAS0179
002700*                       CALLER (XFERPST) IS RESPONSIBLE FOR THE     KAS0179
002800*                       SECOND CALL WITH THE RECEIVER'S USER ID.    KAS0179
002900*  05/03/21  KAS  0186  TICKET UB-2021-057.  SPECIAL-NAMES CLEANED  KAS0186
003000*                       UP -- DROPPED THE UNUSED PRINTER CHANNEL    KAS0186
003100*                       AND DIGIT-CLASS CLAUSES, WIRED UPSI-0 TO A  KAS0186
003200*                       REAL PER-CALL TEST-RUN TRACE.  FILE-STATUS  KAS0186
003300*                       BYTE AND THE MASK/MESSAGE SCRATCH FIELDS    KAS0186
003400*                       RESTATED AS 77-LEVELS TO MATCH THE REST OF  KAS0186
003500*                       THE SUITE.                                  KAS0186
003600*  08/19/21  KAS  0187  TICKET KAS0187.  WS-AMOUNT-SUFFIX WIDENED    KAS0187
003700*                       FROM X(20) TO X(22) -- FIELD WAS TRUNCATING  KAS0187
003800*                       THE CLOSING PAREN AND THE FINAL CENTS DIGIT  KAS0187
003900*                       OFF THE "(AMOUNT: ...)" CLAUSE ON EVERY      KAS0187
004000*                       NON-ZERO-AMOUNT NOTICE.                      KAS0187
004100**************************************************************
004200*  THIS PROGRAM BUILDS AND LOGS ONE CUSTOMER NOTIFICATION --
004300*  TITLE/MESSAGE FORMATTING AND CARD-NUMBER MASKING, THEN THE
004400*  NOTIFICATION-RECORD WRITE.  CALLED ONCE PER NOTIFICATION BY
004500*  CARDVAL, CCPOST AND XFERPST (TWICE FOR A TRANSFER -- ONCE FOR
004600*  THE SENDER, ONCE FOR THE RECEIVER).
004700*
004800*  THE SPLIT-OUT DATE (04/11/02) IS WHEN THIS LOGIC BECAME ITS
004900*  OWN PROGRAM; THE FORMATTING RULES THEMSELVES ARE THE SAME
005000*  ONES CARDVAL AND CCPOST CARRIED INLINE SINCE 1989, SO
005100*  DATE-WRITTEN BELOW REFLECTS THAT ORIGIN, NOT THE SPLIT.
005200**************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. NOTIFY.
005500 AUTHOR.     M. SOLER.
005600 INSTALLATION. UNIZARBANK DATA CENTER.
005700 DATE-WRITTEN. 06/12/1989.
005800 DATE-COMPILED.
005900 SECURITY.   UNIZARBANK INTERNAL USE ONLY.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500*  SEE CARDVAL FOR THE RATIONALE ON THIS SPECIAL-NAMES CLAUSE
006600*  -- UPSI-0 IS THE SAME JCL-PARM-DRIVEN TEST-RUN SWITCH USED
006700*  ACROSS THE SUITE, TRACED HERE ONCE PER NOTIFICATION CALL SO
006800*  A PARALLEL TEST RUN CAN CONFIRM WHAT WAS PASSED WITHOUT
006900*  CHANGING HOW THE NOTICE IS BUILT.
007000 SPECIAL-NAMES.
007100     UPSI-0 ON STATUS IS UB-TEST-RUN
007200     UPSI-0 OFF STATUS IS UB-PRODUCTION-RUN.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT NOTIFICATIONS ASSIGN TO DISK
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS FS-NOTIF.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*  NOTIF-FILE-REC -- ONE ROW PER NOTIFICATION EVER SENT, OPENED
008400*  EXTEND AND APPENDED TO BY 4000-WRITE-NOTIFICATION.  THIS IS
008500*  AN APPEND-ONLY LOG, NOT A MASTER FILE -- NOTHING IN THIS
008600*  PROGRAM EVER READS IT BACK.
008700 FD  NOTIFICATIONS
008800     LABEL RECORD STANDARD.
008900 01  NOTIF-FILE-REC.
009000     05  NOTIF-USER-ID            PIC 9(09).
009100     05  NOTIF-TYPE               PIC X(08).
009200     05  NOTIF-TITLE              PIC X(40).
009300     05  NOTIF-CARD-NUMBER        PIC X(16).
009400     05  NOTIF-CARD-TRANSFER-TO   PIC X(16).
009500     05  NOTIF-AMOUNT             PIC S9(09)V99 COMP-3.
009600     05  NOTIF-COMMENT            PIC X(200).
009700     05  NOTIF-MESSAGE            PIC X(240).
009800     05  FILLER                   PIC X(05).
009900
010000 WORKING-STORAGE SECTION.
010100*  FILE-STATUS, THE MASKING WORK BYTES, AND THE MESSAGE-BUILD
010200*  SCRATCH FIELDS ARE ALL FLAT 77-LEVEL ITEMS, THE SAME SHOP
010300*  HABIT USED IN CARDVAL/CCPOST/XFERPST/CCADMIN/CCACCR.  ONLY
010400*  THE DATE/TIME BLOCK STAYS A GROUP, FOR ITS REDEFINES.
010500 77  FS-NOTIF                     PIC X(02).
010600     88  FS-NOTIF-OK              VALUE "00".
010700
010800 01  WS-DATE-TIME-FIELDS.
010900     05  WS-CURRENT-DATE.
011000         10  WS-CURR-CCYY         PIC 9(04).
011100         10  WS-CURR-MM           PIC 9(02).
011200         10  WS-CURR-DD           PIC 9(02).
011300     05  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE
011400                                  PIC 9(08).
011500     05  WS-CURRENT-TIME.
011600         10  WS-CURR-HH           PIC 9(02).
011700         10  WS-CURR-MN           PIC 9(02).
011800         10  WS-CURR-SS           PIC 9(02).
011900         10  WS-CURR-HS           PIC 9(02).
012000     05  FILLER                   PIC X(02).
012100 01  WS-TIMESTAMP-NUM REDEFINES WS-DATE-TIME-FIELDS
012200                              PIC 9(14).
012300
012400*  WS-MASK-IN / WS-MASK-OUT -- ONE CARD NUMBER IN, ONE MASKED
012500*  16-BYTE RESULT OUT.  1900-MASK-ONE-CARD IS CALLED TWICE PER
012600*  TRANSFER NOTICE, ONCE FOR EACH SIDE, REUSING THE SAME PAIR.
012700 77  WS-MASK-IN                   PIC X(16).
012800 77  WS-MASK-OUT                  PIC X(16).
012900
013000*  MESSAGE-BUILD SCRATCH -- WS-AMOUNT-EDIT HOLDS THE ZERO-
013100*  SUPPRESSED EDITED AMOUNT; WS-AMOUNT-SUFFIX AND
013200*  WS-COMMENT-SUFFIX HOLD THE OPTIONAL "(AMOUNT: ...)" AND
013300*  "(COMMENT: ...)" CLAUSES BEFORE THEY ARE STRUNG INTO THE
013400*  FINAL NOTIF-MESSAGE (TICKET DQO0121 -- BOTH ARE LEFT SPACES
013500*  WHEN THE UNDERLYING VALUE ISN'T PRESENT, SO NEITHER CLAUSE
013600*  APPEARS ON THE FINISHED NOTICE).  WS-AMOUNT-SUFFIX IS SIZED
013700*  TO HOLD THE FULL " (AMOUNT: " + 11-BYTE EDITED AMOUNT + ")"
013800*  LITERAL WITH NO TRUNCATION (TICKET KAS0187).
013900 77  WS-AMOUNT-EDIT                PIC Z(7)9.99.
014000 77  WS-AMOUNT-SUFFIX               PIC X(22).
014100 77  WS-COMMENT-SUFFIX              PIC X(212).
014200
014300 LINKAGE SECTION.
014400*  LK-TXN-REC -- THE POSTED TRANSACTION THE CALLER JUST WROTE
014500*  TO THE LEDGER, PASSED THROUGH VERBATIM SO THIS PROGRAM
014600*  NEVER HAS TO RE-READ THE LEDGER FILE ITSELF.
014700*  LK-RECIPIENT-USER-ID IS SEPARATE FROM LK-TXN-USER-ID
014800*  BECAUSE ON A TRANSFER'S SECOND CALL (TICKET UB-2020-903)
014900*  THE NOTICE GOES TO THE RECEIVING CARDHOLDER, NOT THE ONE
015000*  WHO INITIATED THE MOVEMENT.
015100 01  LK-TXN-REC.
015200     05  LK-TXN-ID                PIC 9(09).
015300     05  LK-TXN-FROM-CARD         PIC X(16).
015400     05  LK-TXN-TO-CARD           PIC X(16).
015500     05  LK-TXN-AMOUNT            PIC S9(09)V99 COMP-3.
015600     05  LK-TXN-TIMESTAMP         PIC 9(14).
015700     05  LK-TXN-TIMESTAMP-PARTS REDEFINES LK-TXN-TIMESTAMP.
015800         10  LK-TXN-DATE          PIC 9(08).
015900         10  LK-TXN-TIME          PIC 9(06).
016000     05  LK-TXN-TYPE              PIC X(08).
016100     05  LK-TXN-COMMENT           PIC X(200).
016200     05  LK-TXN-USER-ID           PIC 9(09).
016300     05  FILLER                   PIC X(02).
016400 01  LK-RECIPIENT-USER-ID         PIC 9(09).
016500
016600 PROCEDURE DIVISION USING LK-TXN-REC, LK-RECIPIENT-USER-ID.
016700
016800**************************************************************
016900*  0000-MAIN-LOGIC -- ONE PASS THROUGH MASK, TITLE, MESSAGE,
017000*  WRITE, FOR WHICHEVER RECIPIENT THE CALLER PASSED.  A
017100*  TRANSFER'S TWO NOTICES (SENDER, RECEIVER) ARE TWO SEPARATE
017200*  CALLS FROM XFERPST -- THIS PROGRAM HAS NO NOTION OF "BOTH
017300*  SIDES" ITSELF.
017400**************************************************************
017500 0000-MAIN-LOGIC.
017600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
017700     ACCEPT WS-CURRENT-TIME FROM TIME.
017800     IF UB-TEST-RUN
017900         DISPLAY "NOTIFY TEST-RUN TRACE -- TXN-ID="
018000             LK-TXN-ID " TYPE=" LK-TXN-TYPE
018100             " RECIPIENT=" LK-RECIPIENT-USER-ID.
018200
018300     MOVE LK-RECIPIENT-USER-ID TO NOTIF-USER-ID.
018400     MOVE LK-TXN-TYPE          TO NOTIF-TYPE.
018500     MOVE LK-TXN-AMOUNT        TO NOTIF-AMOUNT.
018600     MOVE LK-TXN-COMMENT       TO NOTIF-COMMENT.
018700
018800     PERFORM 1000-MASK-CARD-NUMBER THRU 1000-EXIT.
018900     PERFORM 2000-BUILD-TITLE THRU 2000-EXIT.
019000     PERFORM 3000-BUILD-MESSAGE THRU 3000-EXIT.
019100     PERFORM 4000-WRITE-NOTIFICATION THRU 4000-EXIT.
019200     GOBACK.
019300
019400**************************************************************
019500*  1000-MASK-CARD-NUMBER -- CARD-NUMBER MASKING (**** + LAST 4
019600*  DIGITS) APPLIES TO NOTIF-CARD-NUMBER ONLY WHEN TYPE IS
019700*  TRANSFER, AND ALWAYS TO NOTIF-CARD-TRANSFER-TO (TICKET
019800*  MHS0110 -- COMPLIANCE ASKED THAT THE COUNTERPARTY'S FULL
019900*  CARD NUMBER NEVER APPEAR ON A NOTICE).  DEPOSIT AND
020000*  WITHDRAW NOTICES CARRY THE OWNER'S OWN FULL CARD NUMBER
020100*  UNMASKED -- THE MASKING RULE ONLY PROTECTS THE OTHER
020200*  PARTY'S NUMBER ON A TRANSFER.
020300**************************************************************
020400 1000-MASK-CARD-NUMBER.
020500     IF LK-TXN-TYPE = "DEPOSIT "
020600         MOVE LK-TXN-TO-CARD   TO NOTIF-CARD-NUMBER
020700         MOVE SPACES           TO NOTIF-CARD-TRANSFER-TO
020800     ELSE
020900     IF LK-TXN-TYPE = "WITHDRAW"
021000         MOVE LK-TXN-FROM-CARD TO NOTIF-CARD-NUMBER
021100         MOVE SPACES           TO NOTIF-CARD-TRANSFER-TO
021200     ELSE
021300     IF LK-TXN-TYPE = "TRANSFER"
021400         MOVE LK-TXN-FROM-CARD TO WS-MASK-IN
021500         PERFORM 1900-MASK-ONE-CARD THRU 1900-EXIT
021600         MOVE WS-MASK-OUT      TO NOTIF-CARD-NUMBER
021700         MOVE LK-TXN-TO-CARD   TO WS-MASK-IN
021800         PERFORM 1900-MASK-ONE-CARD THRU 1900-EXIT
021900         MOVE WS-MASK-OUT      TO NOTIF-CARD-TRANSFER-TO
022000     ELSE
022100         MOVE SPACES           TO NOTIF-CARD-NUMBER
022200         MOVE SPACES           TO NOTIF-CARD-TRANSFER-TO.
022300 1000-EXIT.
022400     EXIT.
022500
022600*  1900-MASK-ONE-CARD -- REPLACES THE FIRST 12 DIGITS OF A
022700*  16-DIGIT CARD NUMBER WITH ASTERISKS, KEEPING ONLY THE LAST
022800*  4 -- THE INDUSTRY-STANDARD MASK, SAME SHAPE AS A PRINTED
022900*  RECEIPT.
023000 1900-MASK-ONE-CARD.
023100     MOVE SPACES         TO WS-MASK-OUT.
023200     MOVE "****"         TO WS-MASK-OUT(1:4).
023300     MOVE WS-MASK-IN(13:4) TO WS-MASK-OUT(5:4).
023400 1900-EXIT.
023500     EXIT.
023600
023700**************************************************************
023800*  2000-BUILD-TITLE -- FIXED LABEL PER TYPE.  UNIZARBANK NOTICES
023900*  ARE ENGLISH-ONLY -- NO OTHER PROGRAM IN TARJETAS CARRIES A
024000*  FOREIGN-LANGUAGE LITERAL, SO THIS ONE DOESN'T EITHER.  A
024100*  TXN-TYPE THIS PROGRAM DOESN'T RECOGNIZE FALLS THROUGH TO
024200*  "INFORMATION" RATHER THAN AN ERROR -- THE CALLER'S POSTING
024300*  ALREADY SUCCEEDED BY THE TIME NOTIFY IS EVER CALLED.
024400**************************************************************
024500 2000-BUILD-TITLE.
024600     IF LK-TXN-TYPE = "DEPOSIT "
024700         MOVE "DEPOSIT"      TO NOTIF-TITLE
024800     ELSE
024900     IF LK-TXN-TYPE = "WITHDRAW"
025000         MOVE "WITHDRAWAL"   TO NOTIF-TITLE
025100     ELSE
025200     IF LK-TXN-TYPE = "TRANSFER"
025300         MOVE "TRANSFER"     TO NOTIF-TITLE
025400     ELSE
025500         MOVE "INFORMATION"  TO NOTIF-TITLE.
025600 2000-EXIT.
025700     EXIT.
025800
025900**************************************************************
026000*  3000-BUILD-MESSAGE -- FIXED PHRASE TEMPLATE PER TYPE, WITH
026100*  THE AMOUNT AND COMMENT SUFFIXES OMITTED WHEN NOT PRESENT.
026200*  THE TWO SUFFIXES ARE BUILT ONCE, UP FRONT, THEN REUSED BY
026300*  WHICHEVER OF THE FOUR TEMPLATE PARAGRAPHS BELOW FIRES.
026400**************************************************************
026500 3000-BUILD-MESSAGE.
026600     PERFORM 3100-BUILD-AMOUNT-SUFFIX THRU 3100-EXIT.
026700     PERFORM 3200-BUILD-COMMENT-SUFFIX THRU 3200-EXIT.
026800     IF LK-TXN-TYPE = "DEPOSIT "
026900         PERFORM 3300-BUILD-DEPOSIT-MSG THRU 3300-EXIT
027000     ELSE
027100     IF LK-TXN-TYPE = "WITHDRAW"
027200         PERFORM 3400-BUILD-WITHDRAW-MSG THRU 3400-EXIT
027300     ELSE
027400     IF LK-TXN-TYPE = "TRANSFER"
027500         PERFORM 3500-BUILD-TRANSFER-MSG THRU 3500-EXIT
027600     ELSE
027700         PERFORM 3600-BUILD-INFO-MSG THRU 3600-EXIT.
027800 3000-EXIT.
027900     EXIT.
028000
028100*  3100-BUILD-AMOUNT-SUFFIX -- LEFT BLANK WHEN THE AMOUNT IS
028200*  ZERO (TICKET DQO0121) -- AN INFORMATIONAL NOTICE HAS NO
028300*  AMOUNT AND USED TO PRINT "(AMOUNT: 0.00)", WHICH READ AS A
028400*  MISTAKE TO CARDHOLDERS.
028500 3100-BUILD-AMOUNT-SUFFIX.
028600     MOVE SPACES TO WS-AMOUNT-SUFFIX.
028700     IF LK-TXN-AMOUNT > 0
028800         MOVE LK-TXN-AMOUNT TO WS-AMOUNT-EDIT
028900         STRING " (AMOUNT: " DELIMITED BY SIZE
029000                WS-AMOUNT-EDIT DELIMITED BY SIZE
029100                ")" DELIMITED BY SIZE
029200                INTO WS-AMOUNT-SUFFIX.
029300 3100-EXIT.
029400     EXIT.
029500
029600*  3200-BUILD-COMMENT-SUFFIX -- SAME BLANK-WHEN-ABSENT RULE AS
029700*  THE AMOUNT SUFFIX ABOVE, FOR THE FREE-TEXT COMMENT THE
029800*  CARDHOLDER OPTIONALLY ENTERED ON THE ORIGINATING TRANSACTION.
029900 3200-BUILD-COMMENT-SUFFIX.
030000     MOVE SPACES TO WS-COMMENT-SUFFIX.
030100     IF LK-TXN-COMMENT NOT = SPACES
030200         STRING " (COMMENT: " DELIMITED BY SIZE
030300                LK-TXN-COMMENT DELIMITED BY SPACE
030400                ")" DELIMITED BY SIZE
030500                INTO WS-COMMENT-SUFFIX.
030600 3200-EXIT.
030700     EXIT.
030800
030900*  3300-BUILD-DEPOSIT-MSG THROUGH 3600-BUILD-INFO-MSG -- ONE
031000*  FIXED TEMPLATE PER NOTICE TYPE.  3600 IS THE ONLY ONE OF
031100*  THE FOUR THAT CAN RUN WITH NO CARD NUMBER AT ALL -- A PURE
031200*  INFORMATIONAL NOTICE FALLS BACK TO A CANNED PHRASE WHEN NO
031300*  COMMENT WAS SUPPLIED EITHER.
031400 3300-BUILD-DEPOSIT-MSG.
031500     MOVE SPACES TO NOTIF-MESSAGE.
031600     STRING "DEPOSIT TO ACCOUNT " DELIMITED BY SIZE
031700            NOTIF-CARD-NUMBER    DELIMITED BY SIZE
031800            WS-AMOUNT-SUFFIX     DELIMITED BY SIZE
031900            WS-COMMENT-SUFFIX    DELIMITED BY SIZE
032000            INTO NOTIF-MESSAGE.
032100 3300-EXIT.
032200     EXIT.
032300
032400 3400-BUILD-WITHDRAW-MSG.
032500     MOVE SPACES TO NOTIF-MESSAGE.
032600     STRING "WITHDRAWAL FROM ACCOUNT " DELIMITED BY SIZE
032700            NOTIF-CARD-NUMBER         DELIMITED BY SIZE
032800            WS-AMOUNT-SUFFIX          DELIMITED BY SIZE
032900            WS-COMMENT-SUFFIX         DELIMITED BY SIZE
033000            INTO NOTIF-MESSAGE.
033100 3400-EXIT.
033200     EXIT.
033300
033400 3500-BUILD-TRANSFER-MSG.
033500     MOVE SPACES TO NOTIF-MESSAGE.
033600     STRING "TRANSFER FROM ACCOUNT " DELIMITED BY SIZE
033700            NOTIF-CARD-NUMBER        DELIMITED BY SIZE
033800            " TO ACCOUNT "           DELIMITED BY SIZE
033900            NOTIF-CARD-TRANSFER-TO   DELIMITED BY SIZE
034000            WS-AMOUNT-SUFFIX         DELIMITED BY SIZE
034100            WS-COMMENT-SUFFIX        DELIMITED BY SIZE
034200            INTO NOTIF-MESSAGE.
034300 3500-EXIT.
034400     EXIT.
034500
034600 3600-BUILD-INFO-MSG.
034700     MOVE SPACES TO NOTIF-MESSAGE.
034800     IF LK-TXN-COMMENT NOT = SPACES
034900         STRING LK-TXN-COMMENT DELIMITED BY SPACE
035000                INTO NOTIF-MESSAGE
035100     ELSE
035200         MOVE "INFORMATIONAL NOTIFICATION" TO NOTIF-MESSAGE.
035300 3600-EXIT.
035400     EXIT.
035500
035600**************************************************************
035700*  4000-WRITE-NOTIFICATION -- APPENDS THE FINISHED RECORD TO
035800*  THE NOTIFICATIONS LOG (TICKET UB-2013-032: A WRITE FAILURE
035900*  IS LOGGED, NOT FATAL, SINCE THE UNDERLYING POSTING ALREADY
036000*  COMMITTED -- ABENDING THE CALLER HERE WOULD LEAVE A GOOD
036100*  TRANSACTION LOOKING LIKE A FAILED ONE).  THE FILE IS
036200*  OPENED AND CLOSED ON EVERY CALL RATHER THAN LEFT OPEN
036300*  ACROSS CALLS, SINCE THIS SUBPROGRAM MAY BE CALLED FROM
036400*  THREE DIFFERENT POSTING PROGRAMS IN THE SAME RUN.
036500**************************************************************
036600 4000-WRITE-NOTIFICATION.
036700     OPEN EXTEND NOTIFICATIONS.
036800     WRITE NOTIF-FILE-REC.
036900     IF NOT FS-NOTIF-OK
037000         DISPLAY "NOTIFY-E01 WRITE FAILED, TXN DATE "
037100                 LK-TXN-DATE " STATUS " FS-NOTIF.
037200     CLOSE NOTIFICATIONS.
037300 4000-EXIT.
037400     EXIT.
