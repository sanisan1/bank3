000100**************************************************************
000200*  CHANGE LOG
000300*  ------------------------------------------------------------
000400*  01/09/95  JLP  0062  ORIGINAL WRITTEN.  REPLACES THE OLD       JLP0062
000500*                       MOVEMENT-LISTING SCREEN -- THIS PROGRAM   JLP0062
000600*                       IS THE BACK-OFFICE CREDIT-CARD MAINTENANCEJLP0062
000700*                       JOB (LIMIT/RATE CHANGES, OPEN, CLOSE).    JLP0062
000800*  02/18/96  JLP  0067  CARD FILE CONVERTED TO INDEXED VSAM-      JLP0067
000900*                       STYLE ORGANIZATION.  KEY IS CARD-NUMBER.  JLP0067
001000*  01/06/99  RTV  0088  Y2K.  EXPIRY/DUE DATES AND ACCRUAL DATES  RTV0088
001100*                       WIDENED TO CCYYMMDD THROUGHOUT.           RTV0088
001200*  06/21/99  RTV  0091  Y2K SIGN-OFF.  NO WINDOWING LOGIC LEFT.   RTV0091
001300*  04/02/03  MHS  0106  ADDED DELETEDB FUNCTION SO A CLOSED-OUT   MHS0106
001400*                       DEBIT ACCOUNT CAN BE REMOVED THE SAME WAY MHS0106
001500*                       A CREDIT ACCOUNT IS.                      MHS0106
001600*  11/19/03  MHS  0111  DECREASE-LIMIT NOW REJECTS A LIMIT BELOW  MHS0111
001700*                       THE CARD'S CURRENT BALANCE -- AUDIT ITEM. MHS0111
001800*  10/02/06  MHS  0118  STATUS FUNCTION ADDED SO CALLERS CAN ASK  MHS0118
001900*                       HASOVERPAYMENT/HASDEBT/ISOVERLIMIT WITHOUTMHS0118
002000*                       DUPLICATING THE TOTAL-DEBT ARITHMETIC.    MHS0118
002100*  07/19/11  DQO  0141  PAYMENT-DUE-DATE ON A NEW ACCOUNT NOW SET DQO0141
002200*                       TO THE 1ST OF THE FOLLOWING MONTH INSTEAD DQO0141
002300*                       OF LEFT ZERO.                             DQO0141
002400*  02/02/13  DQO  0149  TICKET UB-2013-032.  CREATECC NOW CHECKS  DQO0149
002500*                       LIMIT AND RATE BEFORE THE RECORD IS BUILT.DQO0149
002600*  08/27/20  KAS  0180  TICKET UB-2020-903.  DELETECC RE-RUNS     KAS0180
002700*                       UPDATE-TOTAL-DEBT BEFORE THE DEBT CHECK SOKAS0180
002800*                       A STALE TOTAL-DEBT CAN'T LET A BAD DELETE KAS0180
002900*                       THROUGH.                                  KAS0180
003000*  05/03/21  KAS  0186  TICKET UB-2021-057.  SPECIAL-NAMES        KAS0186
003100*                       CLEANED UP -- DROPPED THE UNUSED PRINTER  KAS0186
003200*                       CHANNEL AND DIGIT-CLASS CLAUSES, WIRED    KAS0186
003300*                       UPSI-0 TO A REAL PER-CALL TEST-RUN TRACE. KAS0186
003400*                       FILE-STATUS BYTE AND THE ONE-FIELD DELTA  KAS0186
003500*                       WORK AREA RESTATED AS 77-LEVELS TO MATCH  KAS0186
003600*                       THE REST OF THE SUITE.                    KAS0186
003700**************************************************************
003800*  THIS PROGRAM IS THE BACK-OFFICE CREDIT-CARD MAINTENANCE JOB --
003900*  CREDIT-LIMIT INCREASE/DECREASE, INTEREST-RATE CHANGE, ACCOUNT
004000*  CREATE/DELETE, AND THE OVERPAYMENT/DEBT/OVER-LIMIT STATE
004100*  CHECKS.  ONE ADMIN FUNCTION PER CALL, SELECTED BY
004200*  LK-ADMIN-FUNCTION.
004300*
004400*  THIS IS THE ONLY ONE OF THE SIX PROGRAMS IN THE SUITE THAT
004500*  TOUCHES THE CARDS FILE FOR ANYTHING OTHER THAN MOVING MONEY
004600*  -- IT OPENS, CLOSES, AND MODIFIES THE ACCOUNT ITSELF (LIMIT,
004700*  RATE, CREATE, DELETE).  CARDVAL/CCPOST/XFERPST NEVER CALL
004800*  IT, AND IT NEVER CALLS THEM.
004900**************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. CCADMIN.
005200 AUTHOR.     J. LOPEZ.
005300 INSTALLATION. UNIZARBANK DATA CENTER.
005400 DATE-WRITTEN. 01/09/1995.
005500 DATE-COMPILED.
005600 SECURITY.   UNIZARBANK INTERNAL USE ONLY.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200*  SEE CARDVAL FOR THE RATIONALE ON THIS SPECIAL-NAMES CLAUSE
006300*  -- UPSI-0 IS THE SAME JCL-PARM-DRIVEN TEST-RUN SWITCH USED
006400*  ACROSS THE SUITE, TRACED HERE ONCE PER ADMIN CALL SO A
006500*  PARALLEL TEST RUN CAN CONFIRM WHICH FUNCTION AND CARD WERE
006600*  PASSED WITHOUT CHANGING WHAT THE FUNCTION ACTUALLY DOES.
006700 SPECIAL-NAMES.
006800     UPSI-0 ON STATUS IS UB-TEST-RUN
006900     UPSI-0 OFF STATUS IS UB-PRODUCTION-RUN.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CARDS ASSIGN TO DISK
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS DYNAMIC
007600         RECORD KEY IS CARD-NUMBER
007700         FILE STATUS IS FS-CARDS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*  CARD-FILE-REC / CREDIT-CARD-FILE-REC -- THE SAME 91-BYTE
008200*  CARDS RECORD USED BY EVERY PROGRAM IN THE SUITE.  THIS IS
008300*  THE ONLY PROGRAM THAT WRITES AND DELETES ROWS ON THIS FILE
008400*  -- EVERY OTHER PROGRAM ONLY READS AND REWRITES AN EXISTING
008500*  ROW.
008600 FD  CARDS
008700     LABEL RECORD STANDARD.
008800 01  CARD-FILE-REC.
008900     05  CARD-NUMBER              PIC X(16).
009000     05  CARD-USER-ID             PIC 9(09).
009100     05  CARD-EXPIRY-DATE         PIC 9(08).
009200     05  CARD-BALANCE             PIC S9(11)V99 COMP-3.
009300     05  CARD-STATUS              PIC X(07).
009400     05  CARD-TYPE                PIC X(06).
009500     05  CARD-CC-FIELDS           PIC X(44).
009600     05  FILLER                   PIC X(05).
009700
009800*  CREDIT-CARD-FILE-REC -- CC-CREDIT-LIMIT, CC-INTEREST-RATE
009900*  AND CC-MIN-PAYMENT-RATE ARE MAINTAINED ONLY THROUGH THIS
010000*  PROGRAM'S INCRLMT/DECRLMT/SETRATE FUNCTIONS; NO OTHER
010100*  PROGRAM IN THE SUITE EVER MOVES A VALUE INTO THEM.
010200 01  CREDIT-CARD-FILE-REC REDEFINES CARD-FILE-REC.
010300     05  CC-CARD-NUMBER           PIC X(16).
010400     05  CC-CARD-USER-ID          PIC 9(09).
010500     05  CC-CARD-EXPIRY-DATE      PIC 9(08).
010600     05  CC-CARD-BALANCE          PIC S9(11)V99 COMP-3.
010700     05  CC-CARD-STATUS           PIC X(07).
010800     05  CC-CARD-TYPE             PIC X(06).
010900     05  CC-CREDIT-LIMIT          PIC S9(11)V99 COMP-3.
011000     05  CC-INTEREST-RATE         PIC S9(03)V9(4) COMP-3.
011100     05  CC-MIN-PAYMENT-RATE      PIC S9(03)V99 COMP-3.
011200     05  CC-GRACE-PERIOD          PIC 9(04).
011300     05  CC-TOTAL-DEBT            PIC S9(11)V99 COMP-3.
011400     05  CC-ACCRUED-INTEREST      PIC S9(11)V99 COMP-3.
011500     05  CC-DEBT                  PIC S9(11)V99 COMP-3.
011600     05  CC-PAYMENT-DUE-DATE      PIC 9(08).
011700     05  FILLER                   PIC X(05).
011800
011900 WORKING-STORAGE SECTION.
012000*  FILE-STATUS AND THE ONE-FIELD LIMIT-CHANGE DELTA WORK AREA
012100*  ARE FLAT 77-LEVEL ITEMS, THE SAME SHOP HABIT USED IN
012200*  CARDVAL/CCPOST/XFERPST/CCACCR.  THE DUE-DATE AND DATE/TIME
012300*  BLOCKS STAY GROUPS BECAUSE EACH ANCHORS A REDEFINES.
012400 77  FS-CARDS                     PIC X(02).
012500     88  FS-CARDS-OK              VALUE "00".
012600     88  FS-CARDS-NOTFOUND        VALUE "23".
012700
012800 01  WS-DATE-TIME-FIELDS.
012900     05  WS-CURRENT-DATE.
013000         10  WS-CURR-CCYY         PIC 9(04).
013100         10  WS-CURR-MM           PIC 9(02).
013200         10  WS-CURR-DD           PIC 9(02).
013300     05  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE
013400                                  PIC 9(08).
013500     05  WS-CURRENT-TIME.
013600         10  WS-CURR-HH           PIC 9(02).
013700         10  WS-CURR-MN           PIC 9(02).
013800         10  WS-CURR-SS           PIC 9(02).
013900         10  WS-CURR-HS           PIC 9(02).
014000     05  FILLER                   PIC X(02).
014100 01  WS-TIMESTAMP-NUM REDEFINES WS-DATE-TIME-FIELDS
014200                              PIC 9(14).
014300
014400*  WS-DUE-WORK -- SCRATCH AREA 4100-SET-PAYMENT-DUE-DATE USES
014500*  TO ROLL THE RUN DATE FORWARD ONE MONTH, THEN COLLAPSE THE
014600*  RESULT BACK TO A SINGLE 8-DIGIT NUMBER VIA THE REDEFINES.
014700 01  WS-DUE-WORK.
014800     05  WS-DUE-DATE.
014900         10  WS-DUE-CCYY          PIC 9(04).
015000         10  WS-DUE-MM            PIC 9(02).
015100         10  WS-DUE-DD            PIC 9(02).
015200     05  WS-DUE-DATE-NUM REDEFINES WS-DUE-DATE
015300                                  PIC 9(08).
015400     05  FILLER                   PIC X(02).
015500
015600*  WS-DELTA -- SIGNED DIFFERENCE BETWEEN THE OLD AND NEW
015700*  CREDIT LIMIT ON AN INCRLMT CALL, ADDED STRAIGHT TO THE
015800*  CARD'S BALANCE AS NEW SPENDING ROOM.
015900 77  WS-DELTA                     PIC S9(11)V99 COMP-3.
016000
016100 LINKAGE SECTION.
016200*  ONE ADMIN FUNCTION PER CALL, PICKED BY LK-ADMIN-FUNCTION;
016300*  NOT EVERY FUNCTION USES EVERY PARAMETER BELOW -- SETRATE,
016400*  FOR EXAMPLE, IGNORES LK-NEW-LIMIT ENTIRELY.  LK-RETURN-CODE
016500*  IS THE ONLY OUTPUT COMMON TO ALL SEVEN FUNCTIONS; THE THREE
016600*  Y/N FLAGS ARE ONLY MEANINGFUL AFTER A STATUS CALL.
016700 01  LK-ADMIN-FUNCTION            PIC X(08).
016800 01  LK-CARD-NUMBER               PIC X(16).
016900 01  LK-USER-ID                   PIC 9(09).
017000 01  LK-EXPIRY-DATE               PIC 9(08).
017100 01  LK-NEW-LIMIT                 PIC S9(11)V99 COMP-3.
017200 01  LK-NEW-RATE                  PIC S9(03)V9(4) COMP-3.
017300 01  LK-HAS-OVERPAYMENT           PIC X(01).
017400 01  LK-HAS-DEBT                  PIC X(01).
017500 01  LK-IS-OVER-LIMIT             PIC X(01).
017600 01  LK-RETURN-CODE               PIC X(02).
017700     88  LK-OK                    VALUE "00".
017800     88  LK-CARD-NOT-FOUND        VALUE "10".
017900     88  LK-LIMIT-TOO-LOW         VALUE "31".
018000     88  LK-LIMIT-NOT-POSITIVE    VALUE "32".
018100     88  LK-LIMIT-BELOW-BALANCE   VALUE "33".
018200     88  LK-RATE-NEGATIVE         VALUE "34".
018300     88  LK-CREATE-BAD-PARMS      VALUE "35".
018400     88  LK-CREATE-WRITE-FAILED   VALUE "36".
018500     88  LK-STILL-HAS-DEBT        VALUE "37".
018600     88  LK-BALANCE-NOT-ZERO      VALUE "38".
018700     88  LK-BAD-FUNCTION          VALUE "39".
018800
018900 PROCEDURE DIVISION USING LK-ADMIN-FUNCTION, LK-CARD-NUMBER,
019000           LK-USER-ID, LK-EXPIRY-DATE, LK-NEW-LIMIT, LK-NEW-RATE,
019100           LK-HAS-OVERPAYMENT, LK-HAS-DEBT, LK-IS-OVER-LIMIT,
019200           LK-RETURN-CODE.
019300
019400**************************************************************
019500*  0000-MAIN-LOGIC -- OPENS THE CARDS FILE ONCE PER CALL AND
019600*  DISPATCHES TO ONE OF SEVEN FUNCTION PARAGRAPHS BY
019700*  LK-ADMIN-FUNCTION.  AN UNRECOGNIZED FUNCTION CODE FALLS
019800*  THROUGH TO RETURN-CODE 39 WITHOUT TOUCHING THE FILE.
019900**************************************************************
020000 0000-MAIN-LOGIC.
020100     MOVE "00" TO LK-RETURN-CODE.
020200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
020300     ACCEPT WS-CURRENT-TIME FROM TIME.
020400     IF UB-TEST-RUN
020500         DISPLAY "CCADMIN TEST-RUN TRACE -- FUNCTION="
020600             LK-ADMIN-FUNCTION " CARD=" LK-CARD-NUMBER.
020700     OPEN I-O CARDS.
020800
020900     IF LK-ADMIN-FUNCTION = "INCRLMT "
021000         PERFORM 1000-INCREASE-CREDIT-LIMIT THRU 1000-EXIT
021100     ELSE
021200     IF LK-ADMIN-FUNCTION = "DECRLMT "
021300         PERFORM 2000-DECREASE-CREDIT-LIMIT THRU 2000-EXIT
021400     ELSE
021500     IF LK-ADMIN-FUNCTION = "SETRATE "
021600         PERFORM 3000-SET-INTEREST-RATE THRU 3000-EXIT
021700     ELSE
021800     IF LK-ADMIN-FUNCTION = "CREATECC"
021900         PERFORM 4000-CREATE-CREDIT-ACCOUNT THRU 4000-EXIT
022000     ELSE
022100     IF LK-ADMIN-FUNCTION = "DELETECC"
022200         PERFORM 5000-DELETE-CREDIT-ACCOUNT THRU 5000-EXIT
022300     ELSE
022400     IF LK-ADMIN-FUNCTION = "DELETEDB"
022500         PERFORM 6000-DELETE-DEBIT-ACCOUNT THRU 6000-EXIT
022600     ELSE
022700     IF LK-ADMIN-FUNCTION = "STATUS  "
022800         PERFORM 7000-CARD-STATE-FUNCTIONS THRU 7000-EXIT
022900     ELSE
023000         MOVE "39" TO LK-RETURN-CODE.
023100
023200     CLOSE CARDS.
023300     GOBACK.
023400
023500**************************************************************
023600*  1000-INCREASE-CREDIT-LIMIT -- NEW LIMIT MUST EXCEED THE
023700*  CURRENT ONE.  THE INCREASE (DELTA) IS ADDED STRAIGHT TO
023800*  BALANCE AS NEW SPENDING ROOM -- A CREDIT-CARD BALANCE UNDER
023900*  THIS SYSTEM IS "HOW MUCH SPENDING ROOM IS LEFT", NOT A CASH
024000*  BALANCE, SO RAISING THE LIMIT RAISES BALANCE BY THE SAME
024100*  AMOUNT.
024200**************************************************************
024300 1000-INCREASE-CREDIT-LIMIT.
024400     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
024500     READ CARDS
024600         INVALID KEY
024700             MOVE "10" TO LK-RETURN-CODE.
024800     IF NOT LK-OK
024900         GO TO 1000-EXIT.
025000     IF LK-NEW-LIMIT NOT > CC-CREDIT-LIMIT
025100         MOVE "31" TO LK-RETURN-CODE
025200         GO TO 1000-EXIT.
025300     SUBTRACT CC-CREDIT-LIMIT FROM LK-NEW-LIMIT GIVING WS-DELTA.
025400     MOVE LK-NEW-LIMIT TO CC-CREDIT-LIMIT.
025500     ADD WS-DELTA TO CC-CARD-BALANCE.
025600     PERFORM 8000-UPDATE-TOTAL-DEBT THRU 8000-EXIT.
025700     REWRITE CREDIT-CARD-FILE-REC
025800         INVALID KEY
025900             MOVE "99" TO LK-RETURN-CODE.
026000 1000-EXIT.
026100     EXIT.
026200
026300**************************************************************
026400*  2000-DECREASE-CREDIT-LIMIT -- NEW LIMIT MUST BE POSITIVE AND
026500*  NOT LESS THAN THE CARD'S CURRENT AVAILABLE BALANCE (TICKET
026600*  MHS0111, AN AUDIT FINDING -- A DECREASE THAT DROVE THE
026700*  LIMIT BELOW AN ALREADY-SPENT BALANCE WOULD PUT THE ACCOUNT
026800*  OVER LIMIT ON THE SPOT).  BALANCE ITSELF IS NOT TOUCHED.
026900**************************************************************
027000 2000-DECREASE-CREDIT-LIMIT.
027100     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
027200     READ CARDS
027300         INVALID KEY
027400             MOVE "10" TO LK-RETURN-CODE.
027500     IF NOT LK-OK
027600         GO TO 2000-EXIT.
027700     IF LK-NEW-LIMIT NOT > 0
027800         MOVE "32" TO LK-RETURN-CODE
027900         GO TO 2000-EXIT.
028000     IF LK-NEW-LIMIT < CC-CARD-BALANCE
028100         MOVE "33" TO LK-RETURN-CODE
028200         GO TO 2000-EXIT.
028300     MOVE LK-NEW-LIMIT TO CC-CREDIT-LIMIT.
028400     PERFORM 8000-UPDATE-TOTAL-DEBT THRU 8000-EXIT.
028500     REWRITE CREDIT-CARD-FILE-REC
028600         INVALID KEY
028700             MOVE "99" TO LK-RETURN-CODE.
028800 2000-EXIT.
028900     EXIT.
029000
029100**************************************************************
029200*  3000-SET-INTEREST-RATE -- NEW RATE MUST NOT BE NEGATIVE.
029300*  NO UPPER BOUND IS ENFORCED HERE -- RATE CEILINGS ARE A
029400*  LENDING-POLICY DECISION MADE BEFORE THIS PROGRAM IS EVER
029500*  CALLED, NOT SOMETHING THIS PROGRAM SECOND-GUESSES.
029600**************************************************************
029700 3000-SET-INTEREST-RATE.
029800     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
029900     READ CARDS
030000         INVALID KEY
030100             MOVE "10" TO LK-RETURN-CODE.
030200     IF NOT LK-OK
030300         GO TO 3000-EXIT.
030400     IF LK-NEW-RATE < 0
030500         MOVE "34" TO LK-RETURN-CODE
030600         GO TO 3000-EXIT.
030700     MOVE LK-NEW-RATE TO CC-INTEREST-RATE.
030800     REWRITE CREDIT-CARD-FILE-REC
030900         INVALID KEY
031000             MOVE "99" TO LK-RETURN-CODE.
031100 3000-EXIT.
031200     EXIT.
031300
031400**************************************************************
031500*  4000-CREATE-CREDIT-ACCOUNT -- LIMIT MUST BE > 0.00, RATE MUST
031600*  BE >= 0.00 (TICKET DQO0149 MOVED BOTH CHECKS AHEAD OF THE
031700*  RECORD BUILD SO A BAD CALL NEVER LEAVES A HALF-BUILT ROW ON
031800*  FILE).  BALANCE OPENS EQUAL TO THE LIMIT, DEBT AND
031900*  ACCRUED-INTEREST START AT ZERO, MIN-PAYMENT-RATE DEFAULTS TO
032000*  5.00 PERCENT, GRACE-PERIOD DEFAULTS TO 25 DAYS, AND
032100*  PAYMENT-DUE-DATE IS SET TO THE 1ST OF NEXT MONTH (TICKET
032200*  DQO0141).
032300**************************************************************
032400 4000-CREATE-CREDIT-ACCOUNT.
032500     IF LK-NEW-LIMIT NOT > 0
032600         MOVE "35" TO LK-RETURN-CODE
032700         GO TO 4000-EXIT.
032800     IF LK-NEW-RATE < 0
032900         MOVE "35" TO LK-RETURN-CODE
033000         GO TO 4000-EXIT.
033100
033200     MOVE LK-CARD-NUMBER    TO CC-CARD-NUMBER.
033300     MOVE LK-USER-ID        TO CC-CARD-USER-ID.
033400     MOVE LK-EXPIRY-DATE    TO CC-CARD-EXPIRY-DATE.
033500     MOVE "ACTIVE "         TO CC-CARD-STATUS.
033600     MOVE "CREDIT"          TO CC-CARD-TYPE.
033700     MOVE LK-NEW-LIMIT      TO CC-CREDIT-LIMIT.
033800     MOVE LK-NEW-LIMIT      TO CC-CARD-BALANCE.
033900     MOVE LK-NEW-RATE       TO CC-INTEREST-RATE.
034000     MOVE 5.00              TO CC-MIN-PAYMENT-RATE.
034100     MOVE 0025              TO CC-GRACE-PERIOD.
034200     MOVE 0                 TO CC-DEBT.
034300     MOVE 0                 TO CC-ACCRUED-INTEREST.
034400
034500     PERFORM 4100-SET-PAYMENT-DUE-DATE THRU 4100-EXIT.
034600     PERFORM 8000-UPDATE-TOTAL-DEBT THRU 8000-EXIT.
034700
034800     WRITE CREDIT-CARD-FILE-REC
034900         INVALID KEY
035000             MOVE "36" TO LK-RETURN-CODE.
035100 4000-EXIT.
035200     EXIT.
035300
035400*  4100-SET-PAYMENT-DUE-DATE -- ROLLS TODAY'S YEAR/MONTH
035500*  FORWARD ONE MONTH (WRAPPING DECEMBER INTO JANUARY OF THE
035600*  NEXT YEAR) AND FIXES THE DAY AT THE 1ST.  ONLY CALLED FROM
035700*  4000-CREATE-CREDIT-ACCOUNT -- AN EXISTING ACCOUNT'S DUE
035800*  DATE ADVANCES ELSEWHERE, IN THE PAYMENT-POSTING PATH, NOT
035900*  IN THIS PROGRAM.
036000 4100-SET-PAYMENT-DUE-DATE.
036100     MOVE WS-CURR-CCYY TO WS-DUE-CCYY.
036200     MOVE WS-CURR-MM   TO WS-DUE-MM.
036300     ADD 1 TO WS-DUE-MM.
036400     IF WS-DUE-MM > 12
036500         MOVE 1 TO WS-DUE-MM
036600         ADD 1 TO WS-DUE-CCYY.
036700     MOVE 1 TO WS-DUE-DD.
036800     MOVE WS-DUE-DATE-NUM TO CC-PAYMENT-DUE-DATE.
036900 4100-EXIT.
037000     EXIT.
037100
037200**************************************************************
037300*  5000-DELETE-CREDIT-ACCOUNT -- TOTAL-DEBT IS RECOMPUTED FIRST
037400*  (TICKET UB-2020-903) SO THE DELETE CANNOT SLIP THROUGH ON A
037500*  STALE VALUE LEFT OVER FROM BEFORE THE LAST INTEREST RUN;
037600*  REJECTED WHILE ANY DEBT REMAINS OUTSTANDING.
037700**************************************************************
037800 5000-DELETE-CREDIT-ACCOUNT.
037900     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
038000     READ CARDS
038100         INVALID KEY
038200             MOVE "10" TO LK-RETURN-CODE.
038300     IF NOT LK-OK
038400         GO TO 5000-EXIT.
038500     PERFORM 8000-UPDATE-TOTAL-DEBT THRU 8000-EXIT.
038600     IF CC-TOTAL-DEBT > 0
038700         MOVE "37" TO LK-RETURN-CODE
038800         GO TO 5000-EXIT.
038900     DELETE CARDS
039000         INVALID KEY
039100             MOVE "99" TO LK-RETURN-CODE.
039200 5000-EXIT.
039300     EXIT.
039400
039500**************************************************************
039600*  6000-DELETE-DEBIT-ACCOUNT -- SAME IDEA AS 5000 BUT FOR A
039700*  DEBIT CARD, WHICH CARRIES NO DEBT OF ITS OWN (TICKET
039800*  MHS0106); REJECTED UNLESS THE BALANCE IS EXACTLY ZERO.
039900**************************************************************
040000 6000-DELETE-DEBIT-ACCOUNT.
040100     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
040200     READ CARDS
040300         INVALID KEY
040400             MOVE "10" TO LK-RETURN-CODE.
040500     IF NOT LK-OK
040600         GO TO 6000-EXIT.
040700     IF CARD-BALANCE NOT = 0
040800         MOVE "38" TO LK-RETURN-CODE
040900         GO TO 6000-EXIT.
041000     DELETE CARDS
041100         INVALID KEY
041200             MOVE "99" TO LK-RETURN-CODE.
041300 6000-EXIT.
041400     EXIT.
041500
041600**************************************************************
041700*  7000-CARD-STATE-FUNCTIONS -- THE THREE CREDITCARD BUSINESS-
041800*  METHOD CONDITIONS, RETURNED AS Y/N FLAGS: HASOVERPAYMENT
041900*  (BALANCE > 0.00 -- THE CARDHOLDER PAID IN MORE THAN THEY
042000*  OWED), HASDEBT (TOTAL-DEBT > 0.00), ISOVERCREDITLIMIT
042100*  (BALANCE > CREDIT-LIMIT).  ADDED (TICKET MHS0118) SO
042200*  CALLERS OUTSIDE THIS PROGRAM NEVER HAVE TO DUPLICATE THE
042300*  TOTAL-DEBT ARITHMETIC JUST TO ASK A YES/NO QUESTION.
042400**************************************************************
042500 7000-CARD-STATE-FUNCTIONS.
042600     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
042700     READ CARDS
042800         INVALID KEY
042900             MOVE "10" TO LK-RETURN-CODE.
043000     IF NOT LK-OK
043100         GO TO 7000-EXIT.
043200     PERFORM 8000-UPDATE-TOTAL-DEBT THRU 8000-EXIT.
043300
043400     MOVE "N" TO LK-HAS-OVERPAYMENT.
043500     MOVE "N" TO LK-HAS-DEBT.
043600     MOVE "N" TO LK-IS-OVER-LIMIT.
043700     IF CC-CARD-BALANCE > 0
043800         MOVE "Y" TO LK-HAS-OVERPAYMENT.
043900     IF CC-TOTAL-DEBT > 0
044000         MOVE "Y" TO LK-HAS-DEBT.
044100     IF CC-CARD-BALANCE > CC-CREDIT-LIMIT
044200         MOVE "Y" TO LK-IS-OVER-LIMIT.
044300 7000-EXIT.
044400     EXIT.
044500
044600**************************************************************
044700*  8000-UPDATE-TOTAL-DEBT -- SHARED RULE, RUN AFTER EVERY
044800*  BALANCE/DEBT/LIMIT MUTATION ABOVE.  THE SAME FORMULA IS
044900*  ALSO CARRIED IN CCPOST AND CCACCR -- KEEP ALL THREE COPIES
045000*  IN SYNC IF THE RULE EVER CHANGES.
045100**************************************************************
045200 8000-UPDATE-TOTAL-DEBT.
045300     ADD CC-DEBT CC-ACCRUED-INTEREST GIVING CC-TOTAL-DEBT.
045400 8000-EXIT.
045500     EXIT.
