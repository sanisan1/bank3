000100**************************************************************
000200*  CHANGE LOG
000300*  ------------------------------------------------------------
000400*  11/02/91  JLP  0041  ORIGINAL WRITTEN.  REPLACES THE OLD       JLP0041
000500*                       SCREEN-DRIVEN "ORDER TRANSFER" SCREEN --  JLP0041
000600*                       THIS VERSION IS CALLED FROM THE NIGHTLY   JLP0041
000700*                       TRANSFER-REQUEST BATCH, NOT THE TELLER.   JLP0041
000800*  02/18/94  JLP  0059  CARD FILE CONVERTED TO INDEXED VSAM-      JLP0059
000900*                       STYLE ORGANIZATION.  KEY IS CARD-NUMBER.  JLP0059
001000*  09/09/96  RTV  0071  LEDGER ENTRY NOW USES OPEN EXTEND ON THE  RTV0071
001100*                       TRANSACTIONS FILE INSTEAD OF REWRITE.     RTV0071
001200*  01/06/99  RTV  0088  Y2K.  TIMESTAMPS WIDENED TO               RTV0088
001300*                       CCYYMMDDHHMMSS THROUGHOUT.                RTV0088
001400*  06/21/99  RTV  0091  Y2K SIGN-OFF.  NO WINDOWING LOGIC LEFT.   RTV0091
001500*  04/11/02  MHS  0103  NOW CALLS NOTIFY INSTEAD OF WRITING THE   MHS0103
001600*                       NOTIFICATION RECORD ITSELF -- ONCE FOR    MHS0103
001700*                       THE SENDER AND ONCE FOR THE RECEIVER.     MHS0103
001800*  10/02/06  MHS  0117  SAME-CARD TRANSFER NOW REJECTED BEFORE    MHS0117
001900*                       EITHER LEG IS ATTEMPTED (RETURN CODE 21). MHS0117
002000*  07/19/11  DQO  0140  WITHDRAW LEG NOW CHECKED BEFORE THE       DQO0140
002100*                       DEPOSIT LEG RUNS -- A REJECTED WITHDRAW   DQO0140
002200*                       USED TO STILL POST THE DEPOSIT.           DQO0140
002300*  03/03/15  DQO  0156  TICKET UB-2015-441.  ZERO/NEGATIVE        DQO0156
002400*                       AMOUNT NOW REJECTED BEFORE EITHER CARD    DQO0156
002500*                       IS EVEN OPENED.                           DQO0156
002600*  08/27/20  KAS  0179  TICKET UB-2020-903.  CARD-TYPE DISPATCH   KAS0179
002700*                       TABLE ADDED SO A NEW CARD TYPE ONLY       KAS0179
002800*                       NEEDS ONE LINE CHANGED HERE.              KAS0179
002900*  02/11/21  KAS  0184  TICKET UB-2021-014.  AUDIT FOUND EACH     KAS0184
003000*                       TRANSFER WAS POSTING THREE LEDGER ROWS    KAS0184
003100*                       (CARDVAL/CCPOST WROTE THEIR OWN WITHDRAW  KAS0184
003200*                       AND DEPOSIT ROWS ON TOP OF THE TRANSFER    KAS0184
003300*                       ROW BELOW) AND SENDING FOUR NOTIFICATIONS. KAS0184
003400*                       BOTH LEGS NOW PASS LK-SUPPRESS-LEDGER =    KAS0184
003500*                       "Y" TO CARDVAL/CCPOST SO ONLY THE TRANSFER KAS0184
003600*                       ROW BELOW AND THE TWO NOTIFY CALLS IN      KAS0184
003700*                       5000-NOTIFY-BOTH-PARTIES SURVIVE.  ALSO    KAS0184
003800*                       FIXED: THE DEPOSIT LEG WAS TAGGING THE     KAS0184
003900*                       SENDER'S USER-ID INSTEAD OF THE            KAS0184
004000*                       DESTINATION CARD OWNER.                    KAS0184
004100*  05/03/21  KAS  0186  TICKET UB-2021-057.  SPECIAL-NAMES        KAS0186
004200*                       CLEANED UP -- DROPPED THE UNUSED PRINTER  KAS0186
004300*                       CHANNEL AND DIGIT-CLASS CLAUSES, WIRED    KAS0186
004400*                       UPSI-0 TO A REAL TEST-RUN TRACE.          KAS0186
004500**************************************************************
004600*  THIS PROGRAM POSTS A CARD-TO-CARD TRANSFER.  WITHDRAWS FROM
004700*  THE SOURCE CARD, DEPOSITS TO THE DESTINATION CARD, DISPATCHING
004800*  EACH LEG TO CARDVAL (DEBIT) OR CCPOST (CREDIT) BY CARD-TYPE,
004900*  THEN WRITES ONE TRANSFER LEDGER ROW AND NOTIFIES BOTH
005000*  PARTIES.
005100*
005200*  THIS PROGRAM NEVER POSTS A LEG ITSELF -- IT ONLY STAGES THE
005300*  WS-SUB- FIELDS AND CALLS CARDVAL/CCPOST, SO ALL OF THE ACTUAL
005400*  BALANCE/DEBT ARITHMETIC AND ITS BUSINESS RULES (INSUFFICIENT
005500*  FUNDS, BLOCKED/CLOSED/EXPIRED CARD, ZERO AMOUNT) LIVE IN
005600*  EXACTLY ONE PLACE, NOT DUPLICATED HERE.
005700**************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. XFERPST.
006000 AUTHOR.     J. LOPEZ.
006100 INSTALLATION. UNIZARBANK DATA CENTER.
006200 DATE-WRITTEN. 11/02/1991.
006300 DATE-COMPILED.
006400 SECURITY.   UNIZARBANK INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000*  SEE CARDVAL FOR THE RATIONALE ON THIS SPECIAL-NAMES CLAUSE
007100*  -- SAME UPSI-0 TEST-RUN SWITCH USED HERE TO TRACE BOTH LEGS
007200*  OF A TRANSFER DURING A PARALLEL TEST RUN.
007300 SPECIAL-NAMES.
007400     UPSI-0 ON STATUS IS UB-TEST-RUN
007500     UPSI-0 OFF STATUS IS UB-PRODUCTION-RUN.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CARDS ASSIGN TO DISK
008000         ORGANIZATION IS INDEXED
008100         ACCESS MODE IS DYNAMIC
008200         RECORD KEY IS CARD-NUMBER
008300         FILE STATUS IS FS-CARDS.
008400
008500     SELECT TRANSACTIONS ASSIGN TO DISK
008600         ORGANIZATION IS SEQUENTIAL
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS FS-TXN.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*  CARD-FILE-REC / CREDIT-CARD-FILE-REC -- SAME 91-BYTE LAYOUT
009300*  AS CARDVAL/CCPOST.  THIS PROGRAM ONLY EVER OPENS CARDS
009400*  INPUT (TO LOOK UP CARD-TYPE AND CARD-USER-ID) -- THE ACTUAL
009500*  I-O UPDATE HAPPENS INSIDE THE CALLED PROGRAM.
009600 FD  CARDS
009700     LABEL RECORD STANDARD.
009800 01  CARD-FILE-REC.
009900     05  CARD-NUMBER              PIC X(16).
010000     05  CARD-USER-ID             PIC 9(09).
010100     05  CARD-EXPIRY-DATE         PIC 9(08).
010200     05  CARD-BALANCE             PIC S9(11)V99 COMP-3.
010300     05  CARD-STATUS              PIC X(07).
010400     05  CARD-TYPE                PIC X(06).
010500     05  CARD-CC-FIELDS           PIC X(44).
010600     05  FILLER                   PIC X(05).
010700
010800 01  CREDIT-CARD-FILE-REC REDEFINES CARD-FILE-REC.
010900     05  CC-CARD-NUMBER           PIC X(16).
011000     05  CC-CARD-USER-ID          PIC 9(09).
011100     05  CC-CARD-EXPIRY-DATE      PIC 9(08).
011200     05  CC-CARD-BALANCE          PIC S9(11)V99 COMP-3.
011300     05  CC-CARD-STATUS           PIC X(07).
011400     05  CC-CARD-TYPE             PIC X(06).
011500     05  CC-CREDIT-LIMIT          PIC S9(11)V99 COMP-3.
011600     05  CC-INTEREST-RATE         PIC S9(03)V9(4) COMP-3.
011700     05  CC-MIN-PAYMENT-RATE      PIC S9(03)V99 COMP-3.
011800     05  CC-GRACE-PERIOD          PIC 9(04).
011900     05  CC-TOTAL-DEBT            PIC S9(11)V99 COMP-3.
012000     05  CC-ACCRUED-INTEREST      PIC S9(11)V99 COMP-3.
012100     05  CC-DEBT                  PIC S9(11)V99 COMP-3.
012200     05  CC-PAYMENT-DUE-DATE      PIC 9(08).
012300     05  FILLER                   PIC X(05).
012400
012500*  TXN-FILE-REC -- THE ONE ROW A TRANSFER EVER WRITES.
012600*  TXN-FROM-CARD AND TXN-TO-CARD ARE BOTH POPULATED HERE,
012700*  UNLIKE A PLAIN DEPOSIT/WITHDRAW WHERE ONLY ONE IS.
012800 FD  TRANSACTIONS
012900     LABEL RECORD STANDARD.
013000 01  TXN-FILE-REC.
013100     05  TXN-ID                   PIC 9(09).
013200     05  TXN-FROM-CARD            PIC X(16).
013300     05  TXN-TO-CARD              PIC X(16).
013400     05  TXN-AMOUNT               PIC S9(09)V99 COMP-3.
013500     05  TXN-TIMESTAMP            PIC 9(14).
013600     05  TXN-TYPE                 PIC X(08).
013700     05  TXN-COMMENT              PIC X(200).
013800     05  TXN-USER-ID              PIC 9(09).
013900     05  FILLER                   PIC X(02).
014000
014100 WORKING-STORAGE SECTION.
014200*  FILE-STATUS BYTES AND THE LEDGER'S TXN-ID SCRATCH COUNTERS
014300*  ARE FLAT 77-LEVEL ITEMS, THE SAME SHOP HABIT CARRIED
014400*  THROUGH CARDVAL AND CCPOST.
014500 77  FS-CARDS                     PIC X(02).
014600     88  FS-CARDS-OK              VALUE "00".
014700 77  FS-TXN                       PIC X(02).
014800     88  FS-TXN-OK                VALUE "00".
014900
015000 01  WS-DATE-TIME-FIELDS.
015100     05  WS-CURRENT-DATE.
015200         10  WS-CURR-CCYY         PIC 9(04).
015300         10  WS-CURR-MM           PIC 9(02).
015400         10  WS-CURR-DD           PIC 9(02).
015500     05  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE
015600                                  PIC 9(08).
015700     05  WS-CURRENT-TIME.
015800         10  WS-CURR-HH           PIC 9(02).
015900         10  WS-CURR-MN           PIC 9(02).
016000         10  WS-CURR-SS           PIC 9(02).
016100         10  WS-CURR-HS           PIC 9(02).
016200     05  FILLER                   PIC X(02).
016300 01  WS-TIMESTAMP-NUM REDEFINES WS-DATE-TIME-FIELDS
016400                              PIC 9(14).
016500
016600 77  WS-LAST-TXN-ID               PIC 9(09) COMP.
016700 77  WS-NEW-TXN-ID                PIC 9(09) COMP.
016800
016900*  WS-LEG-WORK -- HOLDS WHAT EACH LEG LEARNS ABOUT ITS OWN
017000*  CARD (TYPE, AND FOR THE DESTINATION, ITS OWNER) SO THE
017100*  OTHER PARAGRAPHS CAN USE IT WITHOUT RE-READING THE FILE.
017200 01  WS-LEG-WORK.
017300     05  WS-DEST-USER-ID          PIC 9(09).
017400     05  WS-SOURCE-CARD-TYPE      PIC X(06).
017500     05  WS-DEST-CARD-TYPE        PIC X(06).
017600     05  FILLER                   PIC X(05).
017700
017800*  WS-SUB-LINKAGE -- STAGING AREA FOR THE CALL TO CARDVAL OR
017900*  CCPOST.  BOTH PROGRAMS SHARE THIS SAME SEVEN-FIELD
018000*  CONTRACT, SO ONE STAGING GROUP SERVES BOTH LEGS.
018100 01  WS-SUB-LINKAGE.
018200     05  WS-SUB-OPERATION         PIC X(08).
018300     05  WS-SUB-CARD-NUMBER       PIC X(16).
018400     05  WS-SUB-AMOUNT            PIC S9(09)V99 COMP-3.
018500     05  WS-SUB-COMMENT           PIC X(200).
018600     05  WS-SUB-USER-ID           PIC 9(09).
018700     05  WS-SUB-RETURN-CODE       PIC X(02).
018800     05  WS-SUB-SUPPRESS-LEDGER   PIC X(01).
018900     05  FILLER                   PIC X(05).
019000
019100*  LINKAGE SECTION -- CALLED FROM THE NIGHTLY TRANSFER-REQUEST
019200*  BATCH DRIVER, ONE CALL PER REQUESTED TRANSFER.
019300 LINKAGE SECTION.
019400 01  LK-FROM-CARD-NUMBER          PIC X(16).
019500 01  LK-TO-CARD-NUMBER            PIC X(16).
019600 01  LK-AMOUNT                    PIC S9(09)V99 COMP-3.
019700 01  LK-COMMENT                   PIC X(200).
019800 01  LK-USER-ID                   PIC 9(09).
019900 01  LK-RETURN-CODE               PIC X(02).
020000     88  LK-OK                    VALUE "00".
020100     88  LK-SAME-CARD             VALUE "21".
020200     88  LK-BAD-AMOUNT            VALUE "14".
020300
020400 PROCEDURE DIVISION USING LK-FROM-CARD-NUMBER, LK-TO-CARD-NUMBER,
020500           LK-AMOUNT, LK-COMMENT, LK-USER-ID, LK-RETURN-CODE.
020600
020700**************************************************************
020800*  0000-MAIN-LOGIC -- ONE TRANSFER REQUEST FROM START TO
020900*  FINISH: VALIDATE, WITHDRAW THE SOURCE LEG, DEPOSIT THE
021000*  DESTINATION LEG, THEN (AND ONLY THEN) WRITE THE SINGLE
021100*  TRANSFER-TYPE LEDGER ROW AND NOTIFY BOTH PARTIES.  A
021200*  FAILURE AT ANY STEP GOES STRAIGHT TO 9900-END-CALL WITH
021300*  WHATEVER RETURN CODE THAT STEP SET.
021400**************************************************************
021500 0000-MAIN-LOGIC.
021600     MOVE "00" TO LK-RETURN-CODE.
021700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
021800     ACCEPT WS-CURRENT-TIME FROM TIME.
021900
022000     IF UB-TEST-RUN
022100         DISPLAY "XFERPST TEST-RUN TRACE -- FROM="
022200             LK-FROM-CARD-NUMBER " TO=" LK-TO-CARD-NUMBER
022300             " AMOUNT=" LK-AMOUNT.
022400
022500     PERFORM 1000-VALIDATE-TRANSFER THRU 1000-EXIT.
022600     IF NOT LK-OK
022700         GO TO 9900-END-CALL.
022800
022900     PERFORM 2000-WITHDRAW-SOURCE THRU 2000-EXIT.
023000     IF NOT LK-OK
023100         GO TO 9900-END-CALL.
023200
023300     PERFORM 3000-DEPOSIT-DESTINATION THRU 3000-EXIT.
023400     IF NOT LK-OK
023500         GO TO 9900-END-CALL.
023600
023700     PERFORM 4000-WRITE-TRANSFER-LEDGER THRU 4000-EXIT.
023800     PERFORM 5000-NOTIFY-BOTH-PARTIES THRU 5000-EXIT.
023900
024000 9900-END-CALL.
024100     GOBACK.
024200
024300**************************************************************
024400*  1000-VALIDATE-TRANSFER -- REJECT SAME-CARD TRANSFERS AND
024500*  ZERO/NEGATIVE AMOUNTS BEFORE EITHER CARD IS TOUCHED.  BOTH
024600*  CHECKS RUN AGAINST THE RAW LINKAGE FIELDS -- NEITHER CARD
024700*  HAS BEEN OPENED YET AT THIS POINT.
024800**************************************************************
024900 1000-VALIDATE-TRANSFER.
025000     IF LK-AMOUNT NOT > 0
025100         MOVE "14" TO LK-RETURN-CODE
025200         GO TO 1000-EXIT.
025300     IF LK-FROM-CARD-NUMBER = LK-TO-CARD-NUMBER
025400         MOVE "21" TO LK-RETURN-CODE.
025500 1000-EXIT.
025600     EXIT.
025700
025800**************************************************************
025900*  2000-WITHDRAW-SOURCE -- LOOKS UP THE SOURCE CARD-TYPE AND
026000*  DISPATCHES THE WITHDRAW LEG TO CARDVAL (DEBIT) OR CCPOST
026100*  (CREDIT).  WS-SUB-SUPPRESS-LEDGER IS SET TO "Y" SO THE          KAS0184
026200*  CALLED PROGRAM ONLY UPDATES THE BALANCE/DEBT AND REWRITES THE   KAS0184
026300*  CARD -- IT DOES NOT WRITE ITS OWN LEDGER ROW OR CALL NOTIFY.    KAS0184
026400*  4000-WRITE-TRANSFER-LEDGER AND 5000-NOTIFY-BOTH-PARTIES BELOW   KAS0184
026500*  DO THAT WORK FOR BOTH LEGS TOGETHER (TICKET UB-2021-014).       KAS0184
026600*  RUNS BEFORE 3000-DEPOSIT-DESTINATION SO A CUSTOMER WITH
026700*  INSUFFICIENT FUNDS NEVER SEES THE OTHER PARTY CREDITED
026800*  (TICKET DQO0140).
026900**************************************************************
027000 2000-WITHDRAW-SOURCE.
027100     OPEN INPUT CARDS.
027200     MOVE LK-FROM-CARD-NUMBER TO CARD-NUMBER.
027300     READ CARDS
027400         INVALID KEY
027500             MOVE "10" TO LK-RETURN-CODE.
027600     IF LK-OK
027700         MOVE CARD-TYPE TO WS-SOURCE-CARD-TYPE.
027800     CLOSE CARDS.
027900     IF NOT LK-OK
028000         GO TO 2000-EXIT.
028100
028200     MOVE "WITHDRAW" TO WS-SUB-OPERATION.
028300     MOVE LK-FROM-CARD-NUMBER TO WS-SUB-CARD-NUMBER.
028400     MOVE LK-AMOUNT TO WS-SUB-AMOUNT.
028500     MOVE LK-COMMENT TO WS-SUB-COMMENT.
028600     MOVE LK-USER-ID TO WS-SUB-USER-ID.
028700     MOVE "00" TO WS-SUB-RETURN-CODE.
028800     MOVE "Y" TO WS-SUB-SUPPRESS-LEDGER.
028900
029000     IF WS-SOURCE-CARD-TYPE = "DEBIT "
029100         CALL "CARDVAL" USING WS-SUB-OPERATION,
029200             WS-SUB-CARD-NUMBER, WS-SUB-AMOUNT, WS-SUB-COMMENT,
029300             WS-SUB-USER-ID, WS-SUB-RETURN-CODE,
029400             WS-SUB-SUPPRESS-LEDGER
029500     ELSE
029600         CALL "CCPOST" USING WS-SUB-OPERATION,
029700             WS-SUB-CARD-NUMBER, WS-SUB-AMOUNT, WS-SUB-COMMENT,
029800             WS-SUB-USER-ID, WS-SUB-RETURN-CODE,
029900             WS-SUB-SUPPRESS-LEDGER.
030000
030100     MOVE WS-SUB-RETURN-CODE TO LK-RETURN-CODE.
030200 2000-EXIT.
030300     EXIT.
030400
030500**************************************************************
030600*  3000-DEPOSIT-DESTINATION -- SAME DISPATCH, DESTINATION CARD.
030700*  ONLY RUNS WHEN THE WITHDRAW LEG ABOVE SUCCEEDED.  WS-SUB-USER-  KAS0184
030800*  ID IS SET TO WS-DEST-USER-ID (THE DESTINATION CARD'S OWNER,     KAS0184
030900*  LOOKED UP BELOW) RATHER THAN LK-USER-ID (THE SENDER) -- TICKET  KAS0184
031000*  UB-2021-014, THE DEPOSIT LEG WAS MISTAGGING THE SENDER AS THE   KAS0184
031100*  DEPOSIT'S OWNER.  SUPPRESS-LEDGER IS "Y" FOR THE SAME REASON    KAS0184
031200*  AS THE WITHDRAW LEG ABOVE.                                     KAS0184
031300**************************************************************
031400 3000-DEPOSIT-DESTINATION.
031500     OPEN INPUT CARDS.
031600     MOVE LK-TO-CARD-NUMBER TO CARD-NUMBER.
031700     READ CARDS
031800         INVALID KEY
031900             MOVE "10" TO LK-RETURN-CODE.
032000     IF LK-OK
032100         MOVE CARD-TYPE TO WS-DEST-CARD-TYPE
032200         MOVE CARD-USER-ID TO WS-DEST-USER-ID.
032300     CLOSE CARDS.
032400     IF NOT LK-OK
032500         GO TO 3000-EXIT.
032600
032700     MOVE "DEPOSIT " TO WS-SUB-OPERATION.
032800     MOVE LK-TO-CARD-NUMBER TO WS-SUB-CARD-NUMBER.
032900     MOVE LK-AMOUNT TO WS-SUB-AMOUNT.
033000     MOVE LK-COMMENT TO WS-SUB-COMMENT.
033100     MOVE WS-DEST-USER-ID TO WS-SUB-USER-ID.
033200     MOVE "00" TO WS-SUB-RETURN-CODE.
033300     MOVE "Y" TO WS-SUB-SUPPRESS-LEDGER.
033400
033500     IF WS-DEST-CARD-TYPE = "DEBIT "
033600         CALL "CARDVAL" USING WS-SUB-OPERATION,
033700             WS-SUB-CARD-NUMBER, WS-SUB-AMOUNT, WS-SUB-COMMENT,
033800             WS-SUB-USER-ID, WS-SUB-RETURN-CODE,
033900             WS-SUB-SUPPRESS-LEDGER
034000     ELSE
034100         CALL "CCPOST" USING WS-SUB-OPERATION,
034200             WS-SUB-CARD-NUMBER, WS-SUB-AMOUNT, WS-SUB-COMMENT,
034300             WS-SUB-USER-ID, WS-SUB-RETURN-CODE,
034400             WS-SUB-SUPPRESS-LEDGER.
034500
034600     MOVE WS-SUB-RETURN-CODE TO LK-RETURN-CODE.
034700 3000-EXIT.
034800     EXIT.
034900
035000**************************************************************
035100*  4000-WRITE-TRANSFER-LEDGER -- ONE TRANSFER-TYPE LEDGER ROW
035200*  CARRIES BOTH CARD NUMBERS.  THIS IS THE ONLY LEDGER ROW WRITTEN KAS0184
035300*  FOR THE TRANSFER -- CARDVAL/CCPOST WERE CALLED WITH             KAS0184
035400*  LK-SUPPRESS-LEDGER = "Y" FOR BOTH LEGS AND WROTE NO ROWS OF     KAS0184
035500*  THEIR OWN (TICKET UB-2021-014).                                 KAS0184
035600**************************************************************
035700 4000-WRITE-TRANSFER-LEDGER.
035800     PERFORM 4100-FIND-LAST-TXN-ID THRU 4100-EXIT.
035900     ADD 1 TO WS-LAST-TXN-ID GIVING WS-NEW-TXN-ID.
036000
036100     OPEN EXTEND TRANSACTIONS.
036200     MOVE WS-NEW-TXN-ID      TO TXN-ID.
036300     MOVE LK-FROM-CARD-NUMBER TO TXN-FROM-CARD.
036400     MOVE LK-TO-CARD-NUMBER   TO TXN-TO-CARD.
036500     MOVE LK-AMOUNT           TO TXN-AMOUNT.
036600     MOVE WS-TIMESTAMP-NUM    TO TXN-TIMESTAMP.
036700     MOVE "TRANSFER"          TO TXN-TYPE.
036800     MOVE LK-COMMENT          TO TXN-COMMENT.
036900     MOVE LK-USER-ID          TO TXN-USER-ID.
037000     WRITE TXN-FILE-REC.
037100     CLOSE TRANSACTIONS.
037200 4000-EXIT.
037300     EXIT.
037400
037500*  4100-FIND-LAST-TXN-ID -- SAME LEDGER SCAN IDIOM AS CARDVAL
037600*  AND CCPOST.  A MISSING LEDGER FILE IS NOT AN ERROR HERE
037700*  EITHER -- IT JUST MEANS THIS IS THE FIRST TRANSFER EVER
037800*  POSTED AT THIS SITE.
037900 4100-FIND-LAST-TXN-ID.
038000     MOVE 0 TO WS-LAST-TXN-ID.
038100     OPEN INPUT TRANSACTIONS.
038200     IF NOT FS-TXN-OK
038300         GO TO 4100-EXIT.
038400 4110-READ-LOOP.
038500     READ TRANSACTIONS NEXT RECORD AT END GO TO 4190-DONE.
038600     IF TXN-ID > WS-LAST-TXN-ID
038700         MOVE TXN-ID TO WS-LAST-TXN-ID.
038800     GO TO 4110-READ-LOOP.
038900 4190-DONE.
039000     CLOSE TRANSACTIONS.
039100 4100-EXIT.
039200     EXIT.
039300
039400**************************************************************
039500*  5000-NOTIFY-BOTH-PARTIES -- CALLS NOTIFY ONCE FOR THE SENDER
039600*  (LK-USER-ID) AND ONCE FOR THE RECEIVER (WS-DEST-USER-ID,
039700*  FOUND IN 3000-DEPOSIT-DESTINATION) -- TICKET UB-2020-903.
039800*  TXN-FILE-REC STILL HOLDS THE ROW JUST WRITTEN BY
039900*  4000-WRITE-TRANSFER-LEDGER, SO BOTH CALLS SEE THE SAME
040000*  TRANSFER-TYPE RECORD.
040100**************************************************************
040200 5000-NOTIFY-BOTH-PARTIES.
040300     CALL "NOTIFY" USING TXN-FILE-REC, LK-USER-ID.
040400     CALL "NOTIFY" USING TXN-FILE-REC, WS-DEST-USER-ID.
040500 5000-EXIT.
040600     EXIT.
