000100**************************************************************
000200*  CHANGE LOG
000300*  ------------------------------------------------------------
000400*  03/14/89  CMR  0000  ORIGINAL WRITTEN.  SPLIT OFF THE OLD      CMR0000
000500*                       "TARJETAS" CARD-STATUS CHECK THAT USED    CMR0000
000600*                       TO LIVE INSIDE THE ATM FRONT END SO IT    CMR0000
000700*                       CAN BE SHARED BY WITHDRAW AND DEPOSIT.    CMR0000
000800*  05/02/89  CMR  0011  ADDED CARD-EXPIRY-DATE CHECK.  AUDIT      CMR0011
000900*                       FOUND EXPIRED CARDS STILL POSTING.        CMR0011
001000*  11/30/91  JLP  0044  BLOCKED/CLOSED STATUS NOW REJECTS BOTH    JLP0044
001100*                       DEPOSIT AND WITHDRAW, NOT JUST WITHDRAW.  JLP0044
001200*  02/18/94  JLP  0059  CARD FILE CONVERTED TO INDEXED VSAM-      JLP0059
001300*                       STYLE ORGANIZATION.  KEY IS CARD-NUMBER.  JLP0059
001400*  09/09/96  RTV  0071  LEDGER SCAN NOW USES OPEN EXTEND ON THE   RTV0071
001500*                       TRANSACTIONS FILE INSTEAD OF REWRITE.     RTV0071
001600*  01/06/99  RTV  0088  Y2K.  CARD-EXPIRY-DATE AND TIMESTAMPS     RTV0088
001700*                       WIDENED TO CCYYMMDD / CCYYMMDDHHMMSS.     RTV0088
001800*  06/21/99  RTV  0091  Y2K SIGN-OFF.  NO WINDOWING LOGIC LEFT.   RTV0091
001900*  04/11/02  MHS  0103  NOTIFICATION RECORD NOW BUILT HERE AND    MHS0103
002000*                       HANDED TO NOTIFY RATHER THAN LEFT TO THE  MHS0103
002100*                       CALLER.                                   MHS0103
002200*  10/02/06  MHS  0117  ADDED LK-RETURN-CODE VALUES FOR BLOCKED   MHS0117
002300*                       (11), CLOSED (12), EXPIRED (13) SO THE    MHS0117
002400*                       CALLER CAN LOG A REASON.                  MHS0117
002500*  07/19/11  DQO  0140  REJECT WITHDRAW AMOUNT GREATER THAN       DQO0140
002600*                       BALANCE MOVED AHEAD OF THE REWRITE SO A   DQO0140
002700*                       FAILED WITHDRAW NEVER TOUCHES THE FILE.   DQO0140
002800*  03/03/15  DQO  0156  TICKET UB-2015-441.  ZERO/NEGATIVE        DQO0156
002900*                       AMOUNT NOW REJECTED BEFORE THE CARD IS    DQO0156
003000*                       EVEN OPENED.                              DQO0156
003100*  08/27/20  KAS  0179  TICKET UB-2020-903.  LAST-TXN-ID SCAN     KAS0179
003200*                       NOW SKIPS CLOSED TRANSACTIONS FILE ERROR  KAS0179
003300*                       WHEN THE LEDGER DOES NOT EXIST YET.       KAS0179
003400*  02/11/21  KAS  0184  TICKET UB-2021-014.  ADDED LK-SUPPRESS-   KAS0184
003500*                       LEDGER SO XFERPST CAN DRIVE THE WITHDRAW  KAS0184
003600*                       LEG OF A TRANSFER THROUGH THIS PROGRAM    KAS0184
003700*                       WITHOUT A DUPLICATE LEDGER ROW AND        KAS0184
003800*                       NOTIFY CALL -- XFERPST WRITES THE ONE     KAS0184
003900*                       TRANSFER-TYPE ROW ITSELF.  CARD REWRITE   KAS0184
004000*                       (BALANCE UPDATE) STILL HAPPENS EITHER     KAS0184
004100*                       WAY.                                      KAS0184
004200*  05/03/21  KAS  0186  TICKET UB-2021-057.  SPECIAL-NAMES        KAS0186
004300*                       CLEANED UP -- DROPPED THE UNUSED PRINTER  KAS0186
004400*                       CHANNEL AND DIGIT-CLASS CLAUSES THAT      KAS0186
004500*                       NEVER APPLIED TO A CALLED SUBPROGRAM      KAS0186
004600*                       WITH NO PRINT FILE OF ITS OWN, AND WIRED  KAS0186
004700*                       UPSI-0 TO AN ACTUAL TEST-RUN TRACE SO     KAS0186
004800*                       OPERATIONS CAN GET A DISPLAY OF EVERY     KAS0186
004900*                       CALL DURING PARALLEL TEST WITHOUT A       KAS0186
005000*                       RECOMPILE -- JUST SET THE UPSI PARM IN    KAS0186
005100*                       THE JCL.                                  KAS0186
005200*  08/19/21  KAS  0188  TICKET KAS0188.  CARD-CC-FIELDS WIDENED    KAS0188
005300*                       FROM X(44) TO X(47) AND ITS COMMENT        KAS0188
005400*                       CORRECTED -- FIELD WAS 3 BYTES SHORT OF    KAS0188
005500*                       THE CC-CREDIT-LIMIT THROUGH                KAS0188
005600*                       CC-PAYMENT-DUE-DATE FIELDS IT REDEFINES.   KAS0188
005700**************************************************************
005800*  THIS PROGRAM HANDLES DEBIT-CARD DEPOSITS AND WITHDRAWALS --
005900*  CARD LOOKUP, STATUS/EXPIRY VALIDATION, AND THE PLAIN BALANCE
006000*  ARITHMETIC.  CREDIT-CARD ARITHMETIC LIVES IN CCPOST -- THIS
006100*  PROGRAM REJECTS ANY CARD WHOSE CARD-TYPE IS NOT "DEBIT  ".
006200*
006300*  CALLING CONVENTION: THE CALLER (THE ATM FRONT END, OR
006400*  XFERPST DRIVING ONE LEG OF A TRANSFER) BUILDS THE LINKAGE
006500*  PARAMETERS, CALLS THIS PROGRAM, AND TESTS LK-RETURN-CODE.
006600*  THIS PROGRAM NEVER READS A TERMINAL OR PRINTS A REPORT --
006700*  ALL OF ITS OUTPUT IS THE REWRITTEN CARD RECORD, THE
006800*  OPTIONAL LEDGER ROW, AND LK-RETURN-CODE ITSELF.
006900**************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID. CARDVAL.
007200 AUTHOR.     C. MORENO.
007300 INSTALLATION. UNIZARBANK DATA CENTER.
007400 DATE-WRITTEN. 03/14/1989.
007500 DATE-COMPILED.
007600 SECURITY.   UNIZARBANK INTERNAL USE ONLY.
007700
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-370.
008100 OBJECT-COMPUTER. IBM-370.
008200*  SPECIAL-NAMES -- UPSI-0 IS THE STANDARD UNIZARBANK "TEST
008300*  RUN" SWITCH.  OPERATIONS SETS IT IN THE JCL PARM FOR A
008400*  PARALLEL TEST RUN; 0000-MAIN-LOGIC DISPLAYS A TRACE LINE
008500*  FOR EVERY CALL WHEN IT IS ON.  LEFT OFF (THE DEFAULT) FOR
008600*  PRODUCTION SO THE JOB LOG ISN'T FLOODED.
008700 SPECIAL-NAMES.
008800     UPSI-0 ON STATUS IS UB-TEST-RUN
008900     UPSI-0 OFF STATUS IS UB-PRODUCTION-RUN.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT CARDS ASSIGN TO DISK
009400         ORGANIZATION IS INDEXED
009500         ACCESS MODE IS DYNAMIC
009600         RECORD KEY IS CARD-NUMBER
009700         FILE STATUS IS FS-CARDS.
009800
009900     SELECT TRANSACTIONS ASSIGN TO DISK
010000         ORGANIZATION IS SEQUENTIAL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS FS-TXN.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600*  CARD-FILE-REC -- ONE ROW PER PLASTIC CARD, KEYED BY
010700*  CARD-NUMBER.  CARD-CC-FIELDS IS A FLAT SLOT WIDE ENOUGH TO
010800*  UNDERLIE EVERY CREDIT-CARD-ONLY FIELD (SEE CC-CREDIT-LIMIT
010900*  THROUGH CC-PAYMENT-DUE-DATE BELOW, 47 BYTES) SO THE SAME
011000*  PHYSICAL RECORD SERVES BOTH DEBIT AND CREDIT CARDS -- SEE
011100*  THE REDEFINES BELOW FOR THE CREDIT-CARD VIEW.  CARDVAL NEVER
011200*  MOVES DATA THROUGH CARD-CC-FIELDS ITSELF (TICKET KAS0188).
011300 FD  CARDS
011400     LABEL RECORD STANDARD.
011500 01  CARD-FILE-REC.
011600     05  CARD-NUMBER              PIC X(16).
011700     05  CARD-USER-ID             PIC 9(09).
011800     05  CARD-EXPIRY-DATE         PIC 9(08).
011900     05  CARD-BALANCE             PIC S9(11)V99 COMP-3.
012000     05  CARD-STATUS              PIC X(07).
012100     05  CARD-TYPE                PIC X(06).
012200     05  CARD-CC-FIELDS           PIC X(47).
012300     05  FILLER                   PIC X(05).
012400
012500*  CREDIT-CARD-FILE-REC -- THE SAME 105-BYTE PHYSICAL RECORD,
012600*  REDEFINED SO CC-CREDIT-LIMIT THROUGH CC-PAYMENT-DUE-DATE
012700*  LINE UP ON TOP OF CARD-CC-FIELDS.  CARDVAL ITSELF NEVER
012800*  TOUCHES THESE FIELDS (CCPOST AND CCACCR DO) -- IT ONLY
012900*  NEEDS THE REDEFINES HERE SO A "DEBIT ONLY" REJECT CAN BE
013000*  MADE ON CARD-TYPE BEFORE ANY CREDIT ARITHMETIC IS TRIED.
013100 01  CREDIT-CARD-FILE-REC REDEFINES CARD-FILE-REC.
013200     05  CC-CARD-NUMBER           PIC X(16).
013300     05  CC-CARD-USER-ID          PIC 9(09).
013400     05  CC-CARD-EXPIRY-DATE      PIC 9(08).
013500     05  CC-CARD-BALANCE          PIC S9(11)V99 COMP-3.
013600     05  CC-CARD-STATUS           PIC X(07).
013700     05  CC-CARD-TYPE             PIC X(06).
013800     05  CC-CREDIT-LIMIT          PIC S9(11)V99 COMP-3.
013900     05  CC-INTEREST-RATE         PIC S9(03)V9(4) COMP-3.
014000     05  CC-MIN-PAYMENT-RATE      PIC S9(03)V99 COMP-3.
014100     05  CC-GRACE-PERIOD          PIC 9(04).
014200     05  CC-TOTAL-DEBT            PIC S9(11)V99 COMP-3.
014300     05  CC-ACCRUED-INTEREST      PIC S9(11)V99 COMP-3.
014400     05  CC-DEBT                  PIC S9(11)V99 COMP-3.
014500     05  CC-PAYMENT-DUE-DATE      PIC 9(08).
014600     05  FILLER                   PIC X(05).
014700
014800*  TXN-FILE-REC -- ONE ROW PER POSTED TRANSACTION, APPENDED
014900*  TO THE END OF THE LEDGER BY 5000-WRITE-LEDGER-ENTRY.
015000*  TXN-FROM-CARD/TXN-TO-CARD ARE MUTUALLY EXCLUSIVE FOR A
015100*  PLAIN DEPOSIT OR WITHDRAW -- ONLY A TRANSFER (BUILT BY
015200*  XFERPST, NOT HERE) EVER POPULATES BOTH.
015300 FD  TRANSACTIONS
015400     LABEL RECORD STANDARD.
015500 01  TXN-FILE-REC.
015600     05  TXN-ID                   PIC 9(09).
015700     05  TXN-FROM-CARD            PIC X(16).
015800     05  TXN-TO-CARD              PIC X(16).
015900     05  TXN-AMOUNT               PIC S9(09)V99 COMP-3.
016000     05  TXN-TIMESTAMP            PIC 9(14).
016100     05  TXN-TYPE                 PIC X(08).
016200     05  TXN-COMMENT              PIC X(200).
016300     05  TXN-USER-ID              PIC 9(09).
016400     05  FILLER                   PIC X(02).
016500
016600 WORKING-STORAGE SECTION.
016700*  FILE-STATUS BYTES AND THE RUN'S TXN-ID SCRATCH COUNTERS
016800*  ARE CARRIED AS FLAT 77-LEVEL ITEMS, THE WAY EVERY PROGRAM
016900*  IN THIS SHOP HAS ALWAYS DONE IT -- SEE THE ORIGINAL ATM
017000*  FRONT-END PROGRAMS FOR THE SAME 77-LEVEL STYLE (FSM,
017100*  LAST-MOV-NUM, AND SO ON).  ONLY THE DATE/TIME BLOCK BELOW
017200*  STAYS A GROUP, SINCE THE TIMESTAMP REDEFINES NEED ONE.
017300 77  FS-CARDS                     PIC X(02).
017400     88  FS-CARDS-OK              VALUE "00".
017500     88  FS-CARDS-NOTFOUND        VALUE "23".
017600 77  FS-TXN                       PIC X(02).
017700     88  FS-TXN-OK                VALUE "00".
017800     88  FS-TXN-EOF               VALUE "10".
017900
018000 01  WS-DATE-TIME-FIELDS.
018100     05  WS-CURRENT-DATE.
018200         10  WS-CURR-CCYY         PIC 9(04).
018300         10  WS-CURR-MM           PIC 9(02).
018400         10  WS-CURR-DD           PIC 9(02).
018500     05  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE
018600                                  PIC 9(08).
018700     05  WS-CURRENT-TIME.
018800         10  WS-CURR-HH           PIC 9(02).
018900         10  WS-CURR-MN           PIC 9(02).
019000         10  WS-CURR-SS           PIC 9(02).
019100         10  WS-CURR-HS           PIC 9(02).
019200     05  FILLER                   PIC X(02).
019300 01  WS-TIMESTAMP-NUM REDEFINES WS-DATE-TIME-FIELDS
019400                                  PIC 9(14).
019500
019600*  WS-LAST-TXN-ID/WS-NEW-TXN-ID -- SCRATCH COUNTERS FOR THE
019700*  LAST-TXN-ID SCAN.  KEPT AS 77-LEVELS, NOT BUNDLED UNDER A
019800*  WS-COUNTERS GROUP, SO THEY CAN BE REFERENCED DIRECTLY THE
019900*  WAY THE OLD BANK PROGRAMS DID WITH LAST-MOV-NUM.
020000 77  WS-LAST-TXN-ID               PIC 9(09) COMP.
020100 77  WS-NEW-TXN-ID                PIC 9(09) COMP.
020200
020300*  LINKAGE SECTION -- SEVEN PARAMETERS.  THE FIRST SIX ARE
020400*  THE ORIGINAL CALLING CONTRACT FROM THE ATM FRONT END; THE
020500*  SEVENTH (LK-SUPPRESS-LEDGER) WAS ADDED UNDER TICKET
020600*  UB-2021-014 SO XFERPST CAN DRIVE ONE LEG OF A TRANSFER
020700*  THROUGH THIS PROGRAM WITHOUT A DUPLICATE LEDGER ROW.
020800 LINKAGE SECTION.
020900 01  LK-OPERATION-TYPE            PIC X(08).
021000 01  LK-CARD-NUMBER               PIC X(16).
021100 01  LK-AMOUNT                    PIC S9(09)V99 COMP-3.
021200 01  LK-COMMENT                   PIC X(200).
021300 01  LK-USER-ID                   PIC 9(09).
021400 01  LK-RETURN-CODE               PIC X(02).
021500     88  LK-OK                    VALUE "00".
021600     88  LK-BAD-AMOUNT            VALUE "14".
021700     88  LK-CARD-NOT-FOUND        VALUE "10".
021800     88  LK-WRONG-CARD-TYPE       VALUE "20".
021900     88  LK-CARD-BLOCKED          VALUE "11".
022000     88  LK-CARD-CLOSED           VALUE "12".
022100     88  LK-CARD-EXPIRED          VALUE "13".
022200     88  LK-INSUFFICIENT-FUNDS    VALUE "15".
022300 01  LK-SUPPRESS-LEDGER           PIC X(01).
022400     88  LK-SUPPRESS-LEDGER-YES   VALUE "Y".
022500     88  LK-SUPPRESS-LEDGER-NO    VALUE "N".
022600
022700 PROCEDURE DIVISION USING LK-OPERATION-TYPE, LK-CARD-NUMBER,
022800           LK-AMOUNT, LK-COMMENT, LK-USER-ID, LK-RETURN-CODE,
022900           LK-SUPPRESS-LEDGER.
023000
023100**************************************************************
023200*  0000-MAIN-LOGIC -- THE WHOLE CARD-VALIDATION/POSTING RUN
023300*  FOR ONE CALL.  FALLS THROUGH TO 9800-CLOSE-CARDS/
023400*  9900-END-CALL AS SOON AS LK-RETURN-CODE GOES BAD ANYWHERE
023500*  ALONG THE WAY -- THE SAME "TEST LK-OK, GO TO THE CLOSE"
023600*  STYLE USED IN EVERY OTHER PROGRAM IN THIS SYSTEM.
023700**************************************************************
023800 0000-MAIN-LOGIC.
023900     MOVE "00" TO LK-RETURN-CODE.
024000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024100     ACCEPT WS-CURRENT-TIME FROM TIME.
024200
024300     IF UB-TEST-RUN
024400         DISPLAY "CARDVAL TEST-RUN TRACE -- OPERATION="
024500             LK-OPERATION-TYPE " CARD=" LK-CARD-NUMBER
024600             " AMOUNT=" LK-AMOUNT " USER=" LK-USER-ID.
024700
024800     PERFORM 1000-VALIDATE-AMOUNT THRU 1000-EXIT.
024900     IF NOT LK-OK
025000         GO TO 9900-END-CALL.
025100
025200     PERFORM 1100-OPEN-CARDS THRU 1100-EXIT.
025300     PERFORM 1200-READ-CARD THRU 1200-EXIT.
025400     IF NOT LK-OK
025500         GO TO 9800-CLOSE-CARDS.
025600
025700     PERFORM 1300-VALIDATE-CARD-STATUS THRU 1300-EXIT.
025800     IF NOT LK-OK
025900         GO TO 9800-CLOSE-CARDS.
026000
026100     IF LK-OPERATION-TYPE = "DEPOSIT "
026200         PERFORM 2000-POST-DEPOSIT THRU 2000-EXIT
026300     ELSE
026400         PERFORM 3000-POST-WITHDRAW THRU 3000-EXIT.
026500
026600     IF NOT LK-OK
026700         GO TO 9800-CLOSE-CARDS.
026800
026900     PERFORM 4000-REWRITE-CARD THRU 4000-EXIT.
027000     IF NOT LK-SUPPRESS-LEDGER-YES
027100         PERFORM 5000-WRITE-LEDGER-ENTRY THRU 5000-EXIT.
027200
027300*  9800-CLOSE-CARDS -- REACHED EVERY TIME CARDS WAS OPENED,
027400*  GOOD RETURN OR BAD, SO THE FILE ALWAYS GETS CLOSED BEFORE
027500*  GOBACK.  DO NOT SKIP STRAIGHT TO 9900 FROM ANY PARAGRAPH
027600*  AFTER 1100-OPEN-CARDS RUNS.
027700 9800-CLOSE-CARDS.
027800     CLOSE CARDS.
027900
028000 9900-END-CALL.
028100     GOBACK.
028200
028300**************************************************************
028400*  1000-VALIDATE-AMOUNT -- BUSINESS RULE: AMOUNT MUST BE
028500*  GREATER THAN 0.00, ELSE REJECT THE OPERATION.  TICKET
028600*  UB-2015-441 MOVED THIS CHECK AHEAD OF 1100-OPEN-CARDS SO
028700*  A BAD AMOUNT NEVER EVEN OPENS THE INDEXED FILE.
028800**************************************************************
028900 1000-VALIDATE-AMOUNT.
029000     IF LK-AMOUNT NOT > 0
029100         MOVE "14" TO LK-RETURN-CODE.
029200 1000-EXIT.
029300     EXIT.
029400
029500*  1100-OPEN-CARDS -- OPENED I-O SINCE 2000/3000 POST THE
029600*  BALANCE CHANGE AND 4000-REWRITE-CARD RE-WRITES THE SAME
029700*  RECORD.  CLOSED ONLY AT 9800-CLOSE-CARDS.
029800 1100-OPEN-CARDS.
029900     OPEN I-O CARDS.
030000 1100-EXIT.
030100     EXIT.
030200
030300*  1200-READ-CARD -- KEYED READ ON CARD-NUMBER.  A DEBIT-CARD
030400*  SHOP RULE LIVES HERE TOO: THIS PROGRAM WILL NOT TOUCH A
030500*  CARD WHOSE CARD-TYPE ISN'T "DEBIT  " -- CREDIT CARDS
030600*  ALWAYS ROUTE TO CCPOST INSTEAD.
030700 1200-READ-CARD.
030800     MOVE LK-CARD-NUMBER TO CARD-NUMBER.
030900     READ CARDS
031000         INVALID KEY
031100             MOVE "10" TO LK-RETURN-CODE.
031200     IF LK-OK
031300         IF CARD-TYPE NOT = "DEBIT "
031400             MOVE "20" TO LK-RETURN-CODE.
031500 1200-EXIT.
031600     EXIT.
031700
031800**************************************************************
031900*  1300-VALIDATE-CARD-STATUS -- CARD MUST NOT BE BLOCKED,
032000*  CLOSED, OR PAST ITS EXPIRY DATE.  THE ORDER OF THE THREE
032100*  CHECKS MATTERS TO AUDIT: BLOCKED BEATS CLOSED BEATS
032200*  EXPIRED, SO THE RETURN CODE ALWAYS REPORTS THE FIRST
032300*  REASON THE CARD WOULD HAVE BEEN REJECTED FOR.
032400**************************************************************
032500 1300-VALIDATE-CARD-STATUS.
032600     IF CARD-STATUS = "BLOCKED"
032700         MOVE "11" TO LK-RETURN-CODE
032800     ELSE
032900     IF CARD-STATUS = "CLOSED "
033000         MOVE "12" TO LK-RETURN-CODE
033100     ELSE
033200     IF CARD-EXPIRY-DATE < WS-CURR-DATE-NUM
033300         MOVE "13" TO LK-RETURN-CODE.
033400 1300-EXIT.
033500     EXIT.
033600
033700**************************************************************
033800*  2000-POST-DEPOSIT -- BALANCE = BALANCE + AMOUNT.  NO
033900*  UPPER LIMIT ON A DEPOSIT -- THE FRONT END, NOT THIS
034000*  PROGRAM, IS RESPONSIBLE FOR ANY DAILY-LIMIT POLICY.
034100**************************************************************
034200 2000-POST-DEPOSIT.
034300     ADD LK-AMOUNT TO CARD-BALANCE.
034400 2000-EXIT.
034500     EXIT.
034600
034700**************************************************************
034800*  3000-POST-WITHDRAW -- REJECT IF AMOUNT > BALANCE, ELSE
034900*  BALANCE = BALANCE - AMOUNT.  TICKET DQO0140 MOVED THE
035000*  INSUFFICIENT-FUNDS TEST AHEAD OF THE SUBTRACT SO A FAILED
035100*  WITHDRAW NEVER LEAVES THE BALANCE NEGATIVE EVEN FOR AN
035200*  INSTANT.
035300**************************************************************
035400 3000-POST-WITHDRAW.
035500     IF LK-AMOUNT > CARD-BALANCE
035600         MOVE "15" TO LK-RETURN-CODE
035700     ELSE
035800         SUBTRACT LK-AMOUNT FROM CARD-BALANCE.
035900 3000-EXIT.
036000     EXIT.
036100
036200*  4000-REWRITE-CARD -- WRITES THE UPDATED CARD-BALANCE BACK
036300*  TO THE INDEXED FILE.  RUNS EVEN WHEN LK-SUPPRESS-LEDGER-
036400*  YES IS SET -- THE BALANCE UPDATE IS NEVER SUPPRESSED, ONLY
036500*  THE LEDGER ROW AND NOTIFY CALL ARE.
036600 4000-REWRITE-CARD.
036700     REWRITE CARD-FILE-REC
036800         INVALID KEY
036900             MOVE "99" TO LK-RETURN-CODE.
037000 4000-EXIT.
037100     EXIT.
037200
037300**************************************************************
037400*  5000-WRITE-LEDGER-ENTRY -- APPENDS ONE TRANSACTION-RECORD
037500*  AND HANDS IT TO NOTIFY FOR THE NOTIFICATION-RECORD.  SKIPPED    KAS0184
037600*  ENTIRELY WHEN LK-SUPPRESS-LEDGER-YES (TRANSFER LEG) -- SEE      KAS0184
037700*  0000-MAIN-LOGIC.  XFERPST WRITES ITS OWN SINGLE                 KAS0184
037800*  TRANSFER-TYPE ROW AND SENDS ITS OWN PAIR OF NOTIFICATIONS       KAS0184
037900*  INSTEAD, SO A TRANSFER NEVER ENDS UP WITH THREE LEDGER ROWS     KAS0184
038000*  AND FOUR NOTIFICATIONS FOR WHAT THE CUSTOMER SEES AS ONE        KAS0184
038100*  MOVEMENT OF MONEY.                                              KAS0184
038200**************************************************************
038300 5000-WRITE-LEDGER-ENTRY.
038400     PERFORM 5100-FIND-LAST-TXN-ID THRU 5100-EXIT.
038500     ADD 1 TO WS-LAST-TXN-ID GIVING WS-NEW-TXN-ID.
038600
038700     OPEN EXTEND TRANSACTIONS.
038800     MOVE WS-NEW-TXN-ID          TO TXN-ID.
038900     IF LK-OPERATION-TYPE = "DEPOSIT "
039000         MOVE SPACES              TO TXN-FROM-CARD
039100         MOVE LK-CARD-NUMBER      TO TXN-TO-CARD
039200     ELSE
039300         MOVE LK-CARD-NUMBER      TO TXN-FROM-CARD
039400         MOVE SPACES              TO TXN-TO-CARD.
039500     MOVE LK-AMOUNT               TO TXN-AMOUNT.
039600     MOVE WS-TIMESTAMP-NUM        TO TXN-TIMESTAMP.
039700     MOVE LK-OPERATION-TYPE       TO TXN-TYPE.
039800     MOVE LK-COMMENT              TO TXN-COMMENT.
039900     MOVE LK-USER-ID              TO TXN-USER-ID.
040000     WRITE TXN-FILE-REC.
040100     CLOSE TRANSACTIONS.
040200
040300     CALL "NOTIFY" USING TXN-FILE-REC, LK-USER-ID.
040400 5000-EXIT.
040500     EXIT.
040600
040700**************************************************************
040800*  5100-FIND-LAST-TXN-ID -- SCAN THE LEDGER FOR THE HIGHEST
040900*  TXN-ID IN USE, THE SAME "READ NEXT UNTIL AT END" IDIOM USED
041000*  ELSEWHERE IN THIS SHOP FOR THE MOVEMENT-NUMBER SCAN.
041100*  TICKET UB-2020-903: A LEDGER THAT DOESN'T EXIST YET (FIRST
041200*  RUN AT A NEW SITE) IS NOT AN ERROR HERE -- FS-TXN COMES
041300*  BACK NOT-OK, WE SKIP THE READ LOOP, AND WS-LAST-TXN-ID
041400*  STAYS ZERO SO THE FIRST TRANSACTION EVER POSTED GETS
041500*  TXN-ID 1.
041600**************************************************************
041700 5100-FIND-LAST-TXN-ID.
041800     MOVE 0 TO WS-LAST-TXN-ID.
041900     OPEN INPUT TRANSACTIONS.
042000     IF NOT FS-TXN-OK
042100         GO TO 5100-EXIT.
042200 5110-READ-LOOP.
042300     READ TRANSACTIONS NEXT RECORD AT END GO TO 5190-DONE.
042400     IF TXN-ID > WS-LAST-TXN-ID
042500         MOVE TXN-ID TO WS-LAST-TXN-ID.
042600     GO TO 5110-READ-LOOP.
042700 5190-DONE.
042800     CLOSE TRANSACTIONS.
042900 5100-EXIT.
043000     EXIT.
